000100*****************************************************************         
000200* RPTINVEN.CBL                                                            
000300*                                                                         
000400* INVENTORY REPORT  -  LISTS PRODUCTS ON ONE ACCOUNT, OPTIONALLY          
000500* NARROWED TO ONE CATEGORY AND/OR A STOCK-ON-HAND BAND.                   
000600*                                                                         
000700* ACCOUNT, CATEGORY AND STOCK BAND ARE TAKEN OFF A PARAMETER
000800* CARD AND USED TO FILTER A SEQUENTIAL SCAN OF PRODMAST IN
000900* PRODUCT-ID SEQUENCE WITHIN THE ACCOUNT.
001100*****************************************************************         
001200*   DATE       BY    TICKET     DESCRIPTION                               
001300*   --------   ----  ---------  -------------------------------           
001400*   09/18/90   RDW   STK-0059   ORIGINAL REPORT.                          
001500*   03/14/92   RDW   STK-0063   ADDED CATEGORY AND STOCK BAND             
001600*                               FILTERS.                                  
001700*   08/08/99   LCM   STK-0150   Y2K REVIEW - NO DATE FIELDS ON            
001800*                               THIS REPORT; NO CHANGE REQUIRED.          
001900*   01/22/03   WJT   STK-0177   HEADING NOW SHOWS THE RUN DATE.           
002000*****************************************************************         
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.    RPTINVEN.                                                 
002300 AUTHOR.        R D WALKOWSKI.                                            
002400 INSTALLATION.  BILLPRO SOFTWARE - INVENTORY SYSTEMS GROUP.               
002500 DATE-WRITTEN.  09/18/1990.                                               
002600 DATE-COMPILED.                                                           
002700 SECURITY.      COMPANY CONFIDENTIAL.  INTERNAL USE ONLY.                 
002800*                                                                         
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER.   USL-486.                                              
003200 OBJECT-COMPUTER.   USL-486.                                              
003300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                    
003400                    UPSI-0 ON TRACE-SW.                                   
003500*                                                                         
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT PRODMAST-FILE   ASSIGN   "PRODMAST"                           
003900                             ORGANIZATION INDEXED                         
004000                             ACCESS   DYNAMIC                             
004100                             RECORD KEY PROD-ID                           
004200                             FILE STATUS WS-PRODMAST-STATUS.              
004300     SELECT RPTOUT-FILE     ASSIGN   "RPTOUT"                             
004400                             ORGANIZATION LINE SEQUENTIAL                 
004500                             FILE STATUS WS-RPTOUT-STATUS.                
004600*                                                                         
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900 FD  PRODMAST-FILE.                                                       
005000     COPY PRODREC.                                                        
005100 FD  RPTOUT-FILE.                                                         
005200     COPY RPTLNREC.                                                       
005300*                                                                         
005400 WORKING-STORAGE SECTION.                                                 
005500*****************************************************************         
005600* FILE STATUS AREAS                                                       
005700*****************************************************************         
005800 01  WS-PRODMAST-STATUS.                                                  
005900     05  WS-PRODMAST-STAT-1      PIC X.                                   
006000     05  WS-PRODMAST-STAT-2      PIC X.                                   
006100 01  WS-RPTOUT-STATUS.                                                    
006200     05  WS-RPTOUT-STAT-1        PIC X.                                   
006300     05  WS-RPTOUT-STAT-2        PIC X.                                   
006400*****************************************************************         
006500* RUN PARAMETERS  -  ACCEPTED FROM THE COMMAND LINE, SAME STYLE           
006600* AS RPTSALES.                                                            
006700* POSITIONS 01-08 ACCOUNT ID, 09-23 CATEGORY, 24 CATEGORY SWITCH,         
006800* 25-31 MIN STOCK, 32 MIN SWITCH, 33-39 MAX STOCK, 40 MAX SWITCH.         
006900*****************************************************************         
007000 01  WS-PARM-STRING                PIC X(100)  VALUE SPACES.              
007100 01  WS-PARM-GROUP REDEFINES WS-PARM-STRING.                              
007200     05  PARM-ACCT-ID                PIC 9(08).                           
007300     05  PARM-CATEGORY               PIC X(15).                           
007400     05  PARM-CAT-SW                 PIC X.                               
007500         88  PARM-FILTER-CATEGORY        VALUE "Y".                       
007600     05  PARM-MIN-STOCK               PIC S9(07).                         
007700     05  PARM-MIN-SW                  PIC X.                              
007800         88  PARM-FILTER-MIN              VALUE "Y".                      
007900     05  PARM-MAX-STOCK               PIC S9(07).                         
008000     05  PARM-MAX-SW                  PIC X.                              
008100         88  PARM-FILTER-MAX              VALUE "Y".                      
008200     05  FILLER                       PIC X(60).                          
008300*****************************************************************         
008400* CASE-FOLD TABLES FOR THE CATEGORY COMPARE.                              
008500*****************************************************************         
008600 01  WS-LOWER-ALPHA PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".         
008700 01  WS-UPPER-ALPHA PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".         
008800 01  WS-SV-PARM-CATEGORY          PIC X(15).                              
008900 01  WS-SV-PROD-CATEGORY          PIC X(15).                              
009000*****************************************************************         
009100* RUN SWITCHES                                                            
009200*****************************************************************         
009300 01  WS-PRODMAST-EOF-SW           PIC X      VALUE "N".                   
009400     88  EOF-PRODMAST                         VALUE "Y".                  
009500*****************************************************************         
009600* CURRENT RUN DATE  -  REDEFINED FOR THE REPORT HEADING.                  
009700*****************************************************************         
009800 01  WS-CURRENT-DATE              PIC 9(08)  VALUE ZERO.                  
009900 01  WS-CURRENT-DATE-GROUP REDEFINES WS-CURRENT-DATE.                     
010000     05  WS-CUR-CCYY                 PIC 9(04).                           
010100     05  WS-CUR-MM                   PIC 9(02).                           
010200     05  WS-CUR-DD                   PIC 9(02).                           
010300*****************************************************************         
010400* RUN TOTALS                                                              
010500*****************************************************************         
010600 01  WS-PRODUCT-CNT                PIC S9(7) COMP VALUE ZERO.             
010700*****************************************************************         
010800* THE 132 BYTE PRINT AREA IS REDEFINED INTO A HEADING, ONE                
010900* PRODUCT DETAIL LINE AND A FOOTER LINE.                                  
011000*****************************************************************         
011100 01  WS-PRINT-LINE                PIC X(132)  VALUE SPACES.               
011200 01  WS-HDG-1 REDEFINES WS-PRINT-LINE.                                    
011300     05  FILLER                   PIC X(06)  VALUE "ACCT =".              
011400     05  HDG-ACCT-ID               PIC 9(08).                             
011500     05  FILLER                   PIC X(06)  VALUE " CAT =".              
011600     05  HDG-CATEGORY              PIC X(15).                             
011700     05  FILLER                   PIC X(06)  VALUE " MIN =".              
011800     05  HDG-MIN-STOCK             PIC ZZZ,ZZ9-.                          
011900     05  FILLER                   PIC X(06)  VALUE " MAX =".              
012000     05  HDG-MAX-STOCK             PIC ZZZ,ZZ9-.                          
012100     05  FILLER                   PIC X(06)  VALUE " RUN =".              
012200     05  HDG-RUN-DATE              PIC 9(08).                             
012300     05  FILLER                   PIC X(55)  VALUE SPACES.                
012400 01  WS-DETAIL-LINE REDEFINES WS-PRINT-LINE.                              
012500     05  DET-SKU                   PIC X(12).                             
012600     05  FILLER                    PIC X(01)  VALUE SPACE.                
012700     05  DET-NAME                  PIC X(30).                             
012800     05  FILLER                    PIC X(01)  VALUE SPACE.                
012900     05  DET-CATEGORY              PIC X(15).                             
013000     05  FILLER                    PIC X(01)  VALUE SPACE.                
013100     05  DET-STOCK                 PIC ZZZ,ZZ9-.                          
013200     05  FILLER                    PIC X(01)  VALUE SPACE.                
013300     05  DET-UOM                   PIC X(10).                             
013400     05  FILLER                    PIC X(01)  VALUE SPACE.                
013500     05  DET-PURCH-PRICE           PIC Z,ZZZ,ZZ9.99.                      
013600     05  FILLER                    PIC X(01)  VALUE SPACE.                
013700     05  DET-SALE-PRICE            PIC Z,ZZZ,ZZ9.99.                      
013800     05  FILLER                    PIC X(01)  VALUE SPACE.                
013900     05  DET-ACTIVE                PIC X(01).                             
014000     05  FILLER                    PIC X(25)  VALUE SPACES.               
014100 01  WS-FOOTER-LINE REDEFINES WS-PRINT-LINE.                              
014200     05  FILLER                PIC X(16)  VALUE "PRODUCT COUNT=>".        
014300     05  FTR-CNT                 PIC ZZZ,ZZ9.                             
014400     05  FILLER                  PIC X(109) VALUE SPACES.                 
014500*                                                                         
014600 PROCEDURE DIVISION.                                                      
014700*****************************************************************         
014800 0000-MAINLINE-SECTION SECTION.
014900 0000-MAINLINE.
015000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
015050     IF NOT EOF-PRODMAST
015060         GO TO 2000-PROCESS-ONE-PRODUCT.
015070 0000-SCAN-DONE.
015300     PERFORM 5000-PRINT-FOOTER THRU 5000-EXIT.
015400     PERFORM 8000-TERMINATE THRU 8000-EXIT.
015500     STOP RUN.
015600*****************************************************************         
015700* INITIALIZE - PARSE THE PARAMETER CARD, OPEN FILES, PRINT THE            
015800* HEADING AND START THE PRODMAST SCAN.                                    
015900*****************************************************************         
016000 1000-INITIALIZE.                                                         
016100     ACCEPT WS-PARM-STRING FROM COMMAND-LINE.                             
016200     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
016300     MOVE PARM-CATEGORY TO WS-SV-PARM-CATEGORY.                           
016400     INSPECT WS-SV-PARM-CATEGORY CONVERTING WS-LOWER-ALPHA                
016500         TO WS-UPPER-ALPHA.                                               
016600     OPEN INPUT PRODMAST-FILE.                                            
016700     OPEN OUTPUT RPTOUT-FILE.                                             
016800     MOVE PARM-ACCT-ID     TO HDG-ACCT-ID.                                
016900     MOVE PARM-CATEGORY    TO HDG-CATEGORY.                               
017000     MOVE PARM-MIN-STOCK   TO HDG-MIN-STOCK.                              
017100     MOVE PARM-MAX-STOCK   TO HDG-MAX-STOCK.                              
017200     MOVE WS-CURRENT-DATE  TO HDG-RUN-DATE.                               
017300     WRITE RPT-LINE FROM WS-HDG-1.                                        
017400     MOVE LOW-VALUES TO PROD-ID.                                          
017500     START PRODMAST-FILE KEY NOT < PROD-ID                                
017600         INVALID KEY MOVE "Y" TO WS-PRODMAST-EOF-SW.                      
017700     IF NOT EOF-PRODMAST                                                  
017800         PERFORM 9100-READ-NEXT-PRODUCT THRU 9100-EXIT.                   
017900 1000-EXIT.                                                               
018000     EXIT.                                                                
018100*****************************************************************
018200* R24 - SELECT PRODUCTS FOR THE ACCOUNT, NARROWED BY THE
018300* CATEGORY FILTER (CASE-INSENSITIVE EXACT MATCH) AND THE STOCK
018400* BAND, EACH FILTER APPLIED INDEPENDENTLY WHEN IT IS PRESENT.
018500* BAND LIMITS ARE INCLUSIVE ON BOTH ENDS.  LOOPS BACK ON ITSELF
018550* FOR THE NEXT PRODUCT UNTIL THE SCAN RUNS OUT.
018600*****************************************************************
018700 2000-PROCESS-ONE-PRODUCT.
018800     IF PROD-ACCT-ID = PARM-ACCT-ID
018900         MOVE PROD-CATEGORY TO WS-SV-PROD-CATEGORY
019000         INSPECT WS-SV-PROD-CATEGORY CONVERTING WS-LOWER-ALPHA
019100             TO WS-UPPER-ALPHA
019200         IF (NOT PARM-FILTER-CATEGORY
019300                OR WS-SV-PROD-CATEGORY = WS-SV-PARM-CATEGORY)
019400            AND (NOT PARM-FILTER-MIN
019500                OR PROD-STOCK NOT < PARM-MIN-STOCK)
019600            AND (NOT PARM-FILTER-MAX
019700                OR PROD-STOCK NOT > PARM-MAX-STOCK)
019800             PERFORM 3000-WRITE-DETAIL THRU 3000-EXIT.
019900     PERFORM 9100-READ-NEXT-PRODUCT THRU 9100-EXIT.
019950     IF EOF-PRODMAST
019960         GO TO 0000-SCAN-DONE.
019970     GO TO 2000-PROCESS-ONE-PRODUCT.
020200*****************************************************************         
020300* WRITE ONE PRODUCT DETAIL LINE AND ROLL THE PRODUCT COUNT.               
020400*****************************************************************         
020500 3000-WRITE-DETAIL.                                                       
020600     MOVE PROD-SKU           TO DET-SKU.                                  
020700     MOVE PROD-NAME          TO DET-NAME.                                 
020800     MOVE PROD-CATEGORY      TO DET-CATEGORY.                             
020900     MOVE PROD-STOCK         TO DET-STOCK.                                
021000     MOVE PROD-UOM           TO DET-UOM.                                  
021100     MOVE PROD-PURCH-PRICE   TO DET-PURCH-PRICE.                          
021200     MOVE PROD-SALE-PRICE    TO DET-SALE-PRICE.                           
021300     MOVE PROD-ACTIVE-SW     TO DET-ACTIVE.                               
021400     WRITE RPT-LINE FROM WS-DETAIL-LINE.                                  
021500     ADD 1 TO WS-PRODUCT-CNT.                                             
021600 3000-EXIT.                                                               
021700     EXIT.                                                                
021800*****************************************************************         
021900* PRINT THE PRODUCT COUNT FOOTER.                                         
022000*****************************************************************         
022100 5000-PRINT-FOOTER.                                                       
022200     MOVE WS-PRODUCT-CNT TO FTR-CNT.                                      
022300     WRITE RPT-LINE FROM WS-FOOTER-LINE.                                  
022400 5000-EXIT.                                                               
022500     EXIT.                                                                
022600*****************************************************************         
022700* TERMINATE  -  CLOSE FILES.                                              
022800*****************************************************************         
022900 8000-TERMINATE.                                                          
023000     CLOSE PRODMAST-FILE.                                                 
023100     CLOSE RPTOUT-FILE.                                                   
023200 8000-EXIT.                                                               
023300     EXIT.                                                                
023400*****************************************************************         
023500* READ THE NEXT PRODUCT IN KEY SEQUENCE.                                  
023600*****************************************************************         
023700 9100-READ-NEXT-PRODUCT.                                                  
023800     READ PRODMAST-FILE NEXT RECORD                                       
023900         AT END MOVE "Y" TO WS-PRODMAST-EOF-SW.                           
024000 9100-EXIT.                                                               
024100     EXIT.                                                                
024200                                                                          
