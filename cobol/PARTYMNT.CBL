000100*****************************************************************         
000200* PARTYMNT.CBL                                                            
000300*                                                                         
000400* CLIENT/PROVIDER MASTER MAINTENANCE  -  ADD, UPDATE, STATUS              
000500* CHANGE AND DELETE AGAINST CLIMAST OR PROMAST, DRIVEN BY THE             
000600* NIGHTLY PARTYREQ FEED.  ONE PROGRAM SERVICES BOTH MASTERS,              
000700* SELECTED BY REQ-PARTY-TYPE-SW ON EACH REQUEST.                          
000800*                                                                         
000900* EACH PARTYREQ RECORD IS DISPATCHED TO THE CLIENT-MASTER OR
001000* PROVIDER-MASTER HANDLING BELOW BY REQ-PARTY-TYPE-SW, SINCE THE
001100* TWO MASTERS SHARE THE SAME PTYREC LAYOUT (COPIED TWICE UNDER
001200* TWO NAMES) AND NEARLY ALL OF THE SAME EDIT AND UPDATE LOGIC.
001500*****************************************************************         
001600*   DATE       BY    TICKET     DESCRIPTION                               
001700*   --------   ----  ---------  -------------------------------           
001800*   07/16/90   RDW   STK-0053   ORIGINAL BATCH CONVERSION, ADD            
001900*                               AND UPDATE ACTIONS ONLY, CLIENTS.         
002000*   03/14/92   RDW   STK-0063   ADDED STATUS AND DELETE ACTIONS.          
002100*   02/11/94   LCM   STK-0091   ADDED PROVIDER SIDE AND THE NIT           
002200*                               UNIQUENESS CHECK FOR PROVIDERS.           
002300*   08/08/99   LCM   STK-0150   Y2K REVIEW - NO DATE FIELDS IN            
002400*                               THIS RECORD; NO CHANGE REQUIRED.          
002500*   01/22/03   WJT   STK-0177   ADDED RUN TOTALS REPORT AT EOJ.           
002600*****************************************************************         
002700 IDENTIFICATION DIVISION.                                                 
002800 PROGRAM-ID.    PARTYMNT.                                                 
002900 AUTHOR.        R D WALKOWSKI.                                            
003000 INSTALLATION.  BILLPRO SOFTWARE - INVENTORY SYSTEMS GROUP.               
003100 DATE-WRITTEN.  07/16/1990.                                               
003200 DATE-COMPILED.                                                           
003300 SECURITY.      COMPANY CONFIDENTIAL.  INTERNAL USE ONLY.                 
003400*                                                                         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER.   USL-486.                                              
003800 OBJECT-COMPUTER.   USL-486.                                              
003900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                    
004000                    UPSI-0 ON TRACE-SW.                                   
004100*                                                                         
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT PARTYREQ-FILE   ASSIGN   "PARTYREQ"                           
004500                             ORGANIZATION SEQUENTIAL                      
004600                             FILE STATUS WS-PARTYREQ-STATUS.              
004700     SELECT CLIMAST-FILE    ASSIGN   "CLIMAST"                            
004800                             ORGANIZATION INDEXED                         
004900                             ACCESS   DYNAMIC                             
005000                             RECORD KEY PTY-ID OF CLIENT-RECORD           
005100                             FILE STATUS WS-CLIMAST-STATUS.               
005200     SELECT PROMAST-FILE    ASSIGN   "PROMAST"                            
005300                             ORGANIZATION INDEXED                         
005400                             ACCESS   DYNAMIC                             
005500                             RECORD KEY PTY-ID OF PROVIDER-RECORD         
005600                             FILE STATUS WS-PROMAST-STATUS.               
005700     SELECT TXNHDR-FILE     ASSIGN   "TXNHDR"                             
005800                             ORGANIZATION INDEXED                         
005900                             ACCESS   DYNAMIC                             
006000                             RECORD KEY TXN-ID                            
006100                             FILE STATUS WS-TXNHDR-STATUS.                
006200     SELECT ERRLST-FILE     ASSIGN   "ERRLST"                             
006300                             ORGANIZATION LINE SEQUENTIAL                 
006400                             FILE STATUS WS-ERRLST-STATUS.                
006500*                                                                         
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800 FD  PARTYREQ-FILE.                                                       
006900     COPY PARTYREQREC.                                                    
007000 FD  CLIMAST-FILE.                                                        
007100     COPY PTYREC REPLACING ==PARTY-RECORD== BY ==CLIENT-RECORD==.         
007200 FD  PROMAST-FILE.                                                        
007300     COPY PTYREC REPLACING ==PARTY-RECORD== BY ==PROVIDER-RECORD==        
007400 FD  TXNHDR-FILE.                                                         
007500     COPY TXNHDREC.                                                       
007600 FD  ERRLST-FILE.                                                         
007700     COPY ERRLREC.                                                        
007800*                                                                         
007900 WORKING-STORAGE SECTION.                                                 
008000*****************************************************************         
008100* FILE STATUS AREAS                                                       
008200*****************************************************************         
008300 01  WS-PARTYREQ-STATUS.                                                  
008400     05  WS-PARTYREQ-STAT-1      PIC X.                                   
008500     05  WS-PARTYREQ-STAT-2      PIC X.                                   
008600 01  WS-CLIMAST-STATUS.                                                   
008700     05  WS-CLIMAST-STAT-1       PIC X.                                   
008800     05  WS-CLIMAST-STAT-2       PIC X.                                   
008900 01  WS-PROMAST-STATUS.                                                   
009000     05  WS-PROMAST-STAT-1       PIC X.                                   
009100     05  WS-PROMAST-STAT-2       PIC X.                                   
009200 01  WS-TXNHDR-STATUS.                                                    
009300     05  WS-TXNHDR-STAT-1        PIC X.                                   
009400     05  WS-TXNHDR-STAT-2        PIC X.                                   
009500 01  WS-ERRLST-STATUS.                                                    
009600     05  WS-ERRLST-STAT-1        PIC X.                                   
009700     05  WS-ERRLST-STAT-2        PIC X.                                   
009800*****************************************************************         
009900* RUN SWITCHES                                                            
010000*****************************************************************         
010100 01  WS-PARTYREQ-EOF-SW          PIC X       VALUE "N".                   
010200     88  EOF-PARTYREQ                         VALUE "Y".                  
010300 01  WS-REQ-REJECT-SW            PIC X       VALUE "N".                   
010400     88  REQ-REJECTED                         VALUE "Y".                  
010500     88  REQ-ACCEPTED                         VALUE "N".                  
010600 01  WS-DUP-FOUND-SW              PIC X      VALUE "N".                   
010700     88  DUP-NIT-FOUND                        VALUE "Y".                  
010750 77  REC-FOUND                    PIC S9(9) COMP-5 VALUE 1.
010760 77  REC-NOT-FOUND                PIC S9(9) COMP-5 VALUE 2.
010800 01  WS-APPL-RETURN-CODE          PIC S9(4) COMP.
011100*****************************************************************         
011200* CURRENT RUN DATE  -  REDEFINED FOR THE REJECT LISTING HEADING.          
011300*****************************************************************         
011400 01  WS-CURRENT-DATE              PIC 9(08)  VALUE ZERO.                  
011500 01  WS-CURRENT-DATE-GROUP REDEFINES WS-CURRENT-DATE.                     
011600     05  WS-CUR-CCYY                PIC 9(04).                            
011700     05  WS-CUR-MM                  PIC 9(02).                            
011800     05  WS-CUR-DD                  PIC 9(02).                            
011900*****************************************************************         
012000* REQUEST SAVE AREA                                                       
012100*****************************************************************         
012200 01  WS-SV-ACTION-SW              PIC X.                                  
012300 01  WS-SV-TYPE-SW                PIC X.                                  
012400 01  WS-SV-ACCT-ID                PIC 9(08).                              
012500 01  WS-SV-PTY-ID                 PIC 9(08).                              
012600 01  WS-SV-NIT                    PIC X(12).                              
012700 01  WS-USAGE-CNT                 PIC S9(7) COMP   VALUE ZERO.            
012800*****************************************************************         
012900* RUN TOTALS                                                              
013000*****************************************************************         
013100 01  WS-ADD-CNT                   PIC S9(7) COMP   VALUE ZERO.            
013200 01  WS-UPD-CNT                   PIC S9(7) COMP   VALUE ZERO.            
013300 01  WS-STAT-CNT                  PIC S9(7) COMP   VALUE ZERO.            
013400 01  WS-DEL-CNT                   PIC S9(7) COMP   VALUE ZERO.            
013500 01  WS-REJECT-CNT                PIC S9(7) COMP   VALUE ZERO.            
013600*****************************************************************         
013700* REJECT REASON TEXT AND ERRLST PRINT AREA  -  HEADING AND                
013800* DETAIL SHARE ONE 132 BYTE AREA, REDEFINED THE WAY THE OLD               
013900* SCREEN AREAS WERE REDEFINED FOR DIFFERENT PAINT LAYOUTS.                
014000*****************************************************************         
014100 01  WS-REJECT-REASON            PIC X(60)   VALUE SPACES.                
014200 01  WS-ERRL-PRINT-LINE          PIC X(132)  VALUE SPACES.                
014300 01  WS-ERRL-HDG-1 REDEFINES WS-ERRL-PRINT-LINE.                          
014400     05  FILLER                   PIC X(10)   VALUE "PARTYMNT ".          
014500     05  HDG-TEXT                 PIC X(40)   VALUE                       
014600             "CLIENT/PROVIDER MAINTENANCE - REJECTS".                     
014700     05  FILLER                   PIC X(10)   VALUE "RUN DATE ".          
014800     05  HDG-RUN-DATE              PIC 9(08).                             
014900     05  FILLER                   PIC X(64)   VALUE SPACES.               
015000 01  WS-ERRL-DETAIL REDEFINES WS-ERRL-PRINT-LINE.                         
015100     05  DTL-UNIT-NAME             PIC X(08).                             
015200     05  FILLER                    PIC X(02)  VALUE SPACES.               
015300     05  DTL-KEY-ID                PIC 9(08).                             
015400     05  FILLER                    PIC X(02)  VALUE SPACES.               
015500     05  DTL-REASON                PIC X(100).                            
015600     05  FILLER                    PIC X(12)  VALUE SPACES.               
015700*                                                                         
015800 PROCEDURE DIVISION.                                                      
015900*****************************************************************         
016000 0000-MAINLINE-SECTION SECTION.                                           
016100 0000-MAINLINE.                                                           
016200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
016300     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT                      
016400         UNTIL EOF-PARTYREQ.                                              
016500     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
016600     STOP RUN.                                                            
016700*****************************************************************         
016800* INITIALIZE - OPEN FILES, PRINT THE REJECT LISTING HEADING AND           
016900* PRIME THE FIRST READ.                                                   
017000*****************************************************************         
017100 1000-INITIALIZE.                                                         
017200     OPEN INPUT  PARTYREQ-FILE.                                           
017300     OPEN I-O    CLIMAST-FILE.                                            
017400     OPEN I-O    PROMAST-FILE.                                            
017500     OPEN INPUT  TXNHDR-FILE.                                             
017600     OPEN OUTPUT ERRLST-FILE.                                             
017700     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
017800     MOVE WS-CURRENT-DATE   TO HDG-RUN-DATE.                              
017900     WRITE ERRL-LINE FROM WS-ERRL-HDG-1.                                  
018000     PERFORM 9100-READ-PARTYREQ THRU 9100-EXIT.                           
018100 1000-EXIT.                                                               
018200     EXIT.                                                                
018300*****************************************************************         
018400* PROCESS ONE REQUEST - DISPATCH ON PARTY TYPE, THEN ACTION.              
018500*****************************************************************         
018600 2000-PROCESS-ONE-REQUEST.                                                
018700     MOVE REQ-ACTION-SW      TO WS-SV-ACTION-SW.                          
018800     MOVE REQ-PARTY-TYPE-SW  TO WS-SV-TYPE-SW.                            
018900     MOVE REQ-ACCT-ID        TO WS-SV-ACCT-ID.                            
019000     MOVE REQ-PTY-ID         TO WS-SV-PTY-ID.                             
019100     MOVE "N"                TO WS-REQ-REJECT-SW.                         
019200     MOVE SPACES             TO WS-REJECT-REASON.                         
019300     EVALUATE TRUE                                                        
019400         WHEN REQ-ACTION-ADD                                              
019500             PERFORM 3000-DO-ADD THRU 3000-EXIT                           
019600         WHEN REQ-ACTION-UPDATE                                           
019700             PERFORM 3100-DO-UPDATE THRU 3100-EXIT                        
019800         WHEN REQ-ACTION-STATUS                                           
019900             PERFORM 3200-DO-STATUS THRU 3200-EXIT                        
020000         WHEN REQ-ACTION-DELETE                                           
020100             PERFORM 3300-DO-DELETE THRU 3300-EXIT                        
020200         WHEN OTHER                                                       
020300             MOVE "Y" TO WS-REQ-REJECT-SW                                 
020400             MOVE "Unknown action code on request" TO WS-REJECT-RE        
020500     IF REQ-REJECTED                                                      
020600         PERFORM 7000-REJECT-REQUEST THRU 7000-EXIT.                      
020700     PERFORM 9100-READ-PARTYREQ THRU 9100-EXIT.                           
020800 2000-EXIT.                                                               
020900     EXIT.                                                                
021000*****************************************************************         
021100* R17 - ADD.  PROVIDER NIT UNIQUENESS (EXACT COMPARE, PER                 
021200* ACCOUNT) ONLY; CLIENT ADD HAS NO UNIQUENESS CHECK.                      
021300*****************************************************************         
021400 3000-DO-ADD.                                                             
021500     MOVE "N" TO WS-DUP-FOUND-SW.                                         
021600     IF REQ-PARTY-IS-PROVIDER AND REQ-NIT NOT = SPACES                    
021700         MOVE REQ-NIT TO WS-SV-NIT                                        
021800         PERFORM 9200-CHECK-PRO-NIT-DUP THRU 9200-EXIT.                   
021900     IF DUP-NIT-FOUND                                                     
022000         MOVE "Y" TO WS-REQ-REJECT-SW                                     
022100         MOVE "Provider NIT already exists" TO WS-REJECT-REASON           
022200     ELSE                                                                 
022300         IF REQ-PARTY-IS-CLIENT                                           
022400             PERFORM 9300-NEXT-CLIENT-ID THRU 9300-EXIT                   
022500             MOVE WS-SV-PTY-ID  TO PTY-ID OF CLIENT-RECORD                
022600             MOVE REQ-ACCT-ID   TO PTY-ACCT-ID OF CLIENT-RECORD           
022700             MOVE REQ-NAME      TO PTY-NAME OF CLIENT-RECORD              
022800             MOVE REQ-NIT       TO PTY-NIT OF CLIENT-RECORD               
022900             MOVE REQ-EMAIL     TO PTY-EMAIL OF CLIENT-RECORD             
023000             MOVE REQ-PHONE     TO PTY-PHONE OF CLIENT-RECORD             
023100             MOVE REQ-ADDRESS   TO PTY-ADDRESS OF CLIENT-RECORD           
023200             MOVE "Y"           TO PTY-ACTIVE-SW OF CLIENT-RECORD         
023300             WRITE CLIENT-RECORD                                          
023400             ADD 1 TO WS-ADD-CNT                                          
023500         ELSE                                                             
023600             PERFORM 9400-NEXT-PROVIDER-ID THRU 9400-EXIT                 
023700             MOVE WS-SV-PTY-ID  TO PTY-ID OF PROVIDER-RECORD              
023800             MOVE REQ-ACCT-ID   TO PTY-ACCT-ID OF PROVIDER-RECORD         
023900             MOVE REQ-NAME      TO PTY-NAME OF PROVIDER-RECORD            
024000             MOVE REQ-NIT       TO PTY-NIT OF PROVIDER-RECORD             
024100             MOVE REQ-EMAIL     TO PTY-EMAIL OF PROVIDER-RECORD           
024200             MOVE REQ-PHONE     TO PTY-PHONE OF PROVIDER-RECORD           
024300             MOVE REQ-ADDRESS   TO PTY-ADDRESS OF PROVIDER-RECORD         
024400             MOVE "Y"           TO PTY-ACTIVE-SW OF PROVIDER-RECOR        
024500             WRITE PROVIDER-RECORD                                        
024600             ADD 1 TO WS-ADD-CNT.                                         
024700 3000-EXIT.                                                               
024800     EXIT.                                                                
024900*****************************************************************         
025000* UPDATE.  OWNERSHIP CHECK, THEN A CHANGED NIT RE-RUNS THE                
025100* PROVIDER UNIQUENESS CHECK; BLANK FIELDS ARE LEFT ALONE.                 
025200*****************************************************************         
025300 3100-DO-UPDATE.                                                          
025400     IF REQ-PARTY-IS-CLIENT                                               
025500         PERFORM 9500-FIND-CLIENT-OWNED THRU 9500-EXIT                    
025600         IF REQ-ACCEPTED                                                  
025700             IF REQ-NAME NOT = SPACES                                     
025800                 MOVE REQ-NAME TO PTY-NAME OF CLIENT-RECORD               
025900             IF REQ-NIT NOT = SPACES                                      
026000                 MOVE REQ-NIT TO PTY-NIT OF CLIENT-RECORD                 
026100             IF REQ-EMAIL NOT = SPACES                                    
026200                 MOVE REQ-EMAIL TO PTY-EMAIL OF CLIENT-RECORD             
026300             IF REQ-PHONE NOT = SPACES                                    
026400                 MOVE REQ-PHONE TO PTY-PHONE OF CLIENT-RECORD             
026500             IF REQ-ADDRESS NOT = SPACES                                  
026600                 MOVE REQ-ADDRESS TO PTY-ADDRESS OF CLIENT-RECORD         
026700             REWRITE CLIENT-RECORD                                        
026800             ADD 1 TO WS-UPD-CNT                                          
026900     ELSE                                                                 
027000         PERFORM 9600-FIND-PROVIDER-OWNED THRU 9600-EXIT                  
027100         IF REQ-ACCEPTED                                                  
027200             IF REQ-NIT NOT = SPACES                                      
027300                AND REQ-NIT NOT = PTY-NIT OF PROVIDER-RECORD              
027400                 MOVE REQ-NIT TO WS-SV-NIT                                
027500                 PERFORM 9200-CHECK-PRO-NIT-DUP THRU 9200-EXIT            
027600             ELSE                                                         
027700                 MOVE "N" TO WS-DUP-FOUND-SW                              
027800             IF DUP-NIT-FOUND                                             
027900                 MOVE "Y" TO WS-REQ-REJECT-SW                             
028000                 MOVE "Provider NIT already exists"                       
028100                      TO WS-REJECT-REASON                                 
028200             ELSE                                                         
028300                 IF REQ-NAME NOT = SPACES                                 
028400                     MOVE REQ-NAME TO PTY-NAME OF PROVIDER-RECORD         
028500                 IF REQ-NIT NOT = SPACES                                  
028600                     MOVE REQ-NIT TO PTY-NIT OF PROVIDER-RECORD           
028700                 IF REQ-EMAIL NOT = SPACES                                
028800                     MOVE REQ-EMAIL TO PTY-EMAIL OF PROVIDER-RECOR        
028900                 IF REQ-PHONE NOT = SPACES                                
029000                     MOVE REQ-PHONE TO PTY-PHONE OF PROVIDER-RECOR        
029100                 IF REQ-ADDRESS NOT = SPACES                              
029200                     MOVE REQ-ADDRESS TO PTY-ADDRESS OF PROVIDER-R        
029300                 REWRITE PROVIDER-RECORD                                  
029400                 ADD 1 TO WS-UPD-CNT.                                     
029500 3100-EXIT.                                                               
029600     EXIT.                                                                
029700*****************************************************************         
029800* STATUS.  OWNERSHIP CHECK THEN FLIP THE ACTIVE SWITCH.                   
029900*****************************************************************         
030000 3200-DO-STATUS.                                                          
030100     IF REQ-PARTY-IS-CLIENT                                               
030200         PERFORM 9500-FIND-CLIENT-OWNED THRU 9500-EXIT                    
030300         IF REQ-ACCEPTED                                                  
030400             MOVE REQ-ACTIVE-SW TO PTY-ACTIVE-SW OF CLIENT-RECORD         
030500             REWRITE CLIENT-RECORD                                        
030600             ADD 1 TO WS-STAT-CNT                                         
030700     ELSE                                                                 
030800         PERFORM 9600-FIND-PROVIDER-OWNED THRU 9600-EXIT                  
030900         IF REQ-ACCEPTED                                                  
031000             MOVE REQ-ACTIVE-SW TO PTY-ACTIVE-SW OF PROVIDER-RECOR        
031100             REWRITE PROVIDER-RECORD                                      
031200             ADD 1 TO WS-STAT-CNT.                                        
031300 3200-EXIT.                                                               
031400     EXIT.                                                                
031500*****************************************************************         
031600* R18 - DELETE.  BLOCKED WHEN THE PARTY IS REFERENCED BY ANY              
031700* TRANSACTION HEADER.                                                     
031800*****************************************************************         
031900 3300-DO-DELETE.                                                          
032000     IF REQ-PARTY-IS-CLIENT                                               
032100         PERFORM 9500-FIND-CLIENT-OWNED THRU 9500-EXIT                    
032200     ELSE                                                                 
032300         PERFORM 9600-FIND-PROVIDER-OWNED THRU 9600-EXIT.                 
032400     IF REQ-REJECTED                                                      
032500         CONTINUE                                                         
032600     ELSE                                                                 
032700         PERFORM 9700-COUNT-TXN-USAGE THRU 9700-EXIT                      
032800         IF WS-USAGE-CNT > ZERO                                           
032900             MOVE "Y" TO WS-REQ-REJECT-SW                                 
033000             STRING "Cannot delete: referenced in " DELIMITED SIZE        
033100                     WS-USAGE-CNT       DELIMITED SIZE                    
033200                     " transaction(s)"  DELIMITED SIZE                    
033300                 INTO WS-REJECT-REASON                                    
033400         ELSE                                                             
033500             IF REQ-PARTY-IS-CLIENT                                       
033600                 DELETE CLIMAST-FILE                                      
033700             ELSE                                                         
033800                 DELETE PROMAST-FILE                                      
033900             ADD 1 TO WS-DEL-CNT.                                         
034000 3300-EXIT.                                                               
034100     EXIT.                                                                
034200*****************************************************************         
034300* REJECT ONE REQUEST  -  WRITE ONE ERRLST LINE AND COUNT IT.              
034400*****************************************************************         
034500 7000-REJECT-REQUEST.                                                     
034600     ADD 1 TO WS-REJECT-CNT.                                              
034700     MOVE "PARTYMNT"       TO DTL-UNIT-NAME.                              
034800     MOVE WS-SV-PTY-ID     TO DTL-KEY-ID.                                 
034900     MOVE WS-REJECT-REASON TO DTL-REASON.                                 
035000     WRITE ERRL-LINE FROM WS-ERRL-DETAIL.                                 
035100 7000-EXIT.                                                               
035200     EXIT.                                                                
035300*****************************************************************         
035400* TERMINATE  -  LOG RUN TOTALS AND CLOSE FILES.                           
035500*****************************************************************         
035600 8000-TERMINATE.                                                          
035700     DISPLAY "PARTYMNT ADDED      " WS-ADD-CNT.                           
035800     DISPLAY "PARTYMNT UPDATED    " WS-UPD-CNT.                           
035900     DISPLAY "PARTYMNT STATUS SET " WS-STAT-CNT.                          
036000     DISPLAY "PARTYMNT DELETED    " WS-DEL-CNT.                           
036100     DISPLAY "PARTYMNT REJECTED   " WS-REJECT-CNT.                        
036200     CLOSE PARTYREQ-FILE.                                                 
036300     CLOSE CLIMAST-FILE.                                                  
036400     CLOSE PROMAST-FILE.                                                  
036500     CLOSE TXNHDR-FILE.                                                   
036600     CLOSE ERRLST-FILE.                                                   
036700 8000-EXIT.                                                               
036800     EXIT.                                                                
036900*****************************************************************         
037000* READ THE NEXT MAINTENANCE REQUEST.                                      
037100*****************************************************************         
037200 9100-READ-PARTYREQ.                                                      
037300     READ PARTYREQ-FILE                                                   
037400         AT END MOVE "Y" TO WS-PARTYREQ-EOF-SW.                           
037500 9100-EXIT.                                                               
037600     EXIT.                                                                
037700*****************************************************************         
037800* SCAN PROMAST FOR ANOTHER PROVIDER OF THE SAME ACCOUNT WHOSE             
037900* NIT MATCHES WS-SV-NIT (EXACT COMPARE - R17).                            
038000*****************************************************************         
038100 9200-CHECK-PRO-NIT-DUP.                                                  
038200     MOVE "N" TO WS-DUP-FOUND-SW.                                         
038300     MOVE LOW-VALUES TO PTY-ID OF PROVIDER-RECORD.                        
038400     START PROMAST-FILE KEY NOT < PTY-ID OF PROVIDER-RECORD               
038500         INVALID KEY MOVE "9" TO WS-PROMAST-STAT-1.                       
038600     IF WS-PROMAST-STAT-1 = "0"                                           
038700         PERFORM 9210-READ-NEXT-PROVIDER THRU 9210-EXIT                   
038800         PERFORM 9220-TEST-ONE-PROVIDER THRU 9220-EXIT                    
038900             UNTIL WS-PROMAST-STAT-1 NOT = "0"                            
039000                OR DUP-NIT-FOUND.                                         
039100 9200-EXIT.                                                               
039200     EXIT.                                                                
039300 9210-READ-NEXT-PROVIDER.                                                 
039400     READ PROMAST-FILE NEXT RECORD                                        
039500         AT END MOVE "9" TO WS-PROMAST-STAT-1.                            
039600 9210-EXIT.                                                               
039700     EXIT.                                                                
039800 9220-TEST-ONE-PROVIDER.                                                  
039900     IF PTY-ACCT-ID OF PROVIDER-RECORD = WS-SV-ACCT-ID                    
040000        AND PTY-ID OF PROVIDER-RECORD NOT = WS-SV-PTY-ID                  
040100        AND PTY-NIT OF PROVIDER-RECORD = WS-SV-NIT                        
040200         MOVE "Y" TO WS-DUP-FOUND-SW.                                     
040300     PERFORM 9210-READ-NEXT-PROVIDER THRU 9210-EXIT.                      
040400 9220-EXIT.                                                               
040500     EXIT.                                                                
040600*****************************************************************         
040700* ASSIGN THE NEXT CLIENT ID.                                              
040800*****************************************************************         
040900 9300-NEXT-CLIENT-ID.                                                     
041000     MOVE ZERO TO WS-SV-PTY-ID.                                           
041100     MOVE HIGH-VALUES TO PTY-ID OF CLIENT-RECORD.                         
041200     START CLIMAST-FILE KEY NOT > PTY-ID OF CLIENT-RECORD                 
041300         INVALID KEY MOVE "9" TO WS-CLIMAST-STAT-1.                       
041400     IF WS-CLIMAST-STAT-1 = "0"                                           
041500         READ CLIMAST-FILE PREVIOUS RECORD                                
041600             AT END MOVE "9" TO WS-CLIMAST-STAT-1.                        
041700     IF WS-CLIMAST-STAT-1 = "0"                                           
041800         MOVE PTY-ID OF CLIENT-RECORD TO WS-SV-PTY-ID.                    
041900     ADD 1 TO WS-SV-PTY-ID.                                               
042000 9300-EXIT.                                                               
042100     EXIT.                                                                
042200*****************************************************************         
042300* ASSIGN THE NEXT PROVIDER ID.                                            
042400*****************************************************************         
042500 9400-NEXT-PROVIDER-ID.                                                   
042600     MOVE ZERO TO WS-SV-PTY-ID.                                           
042700     MOVE HIGH-VALUES TO PTY-ID OF PROVIDER-RECORD.                       
042800     START PROMAST-FILE KEY NOT > PTY-ID OF PROVIDER-RECORD               
042900         INVALID KEY MOVE "9" TO WS-PROMAST-STAT-1.                       
043000     IF WS-PROMAST-STAT-1 = "0"                                           
043100         READ PROMAST-FILE PREVIOUS RECORD                                
043200             AT END MOVE "9" TO WS-PROMAST-STAT-1.                        
043300     IF WS-PROMAST-STAT-1 = "0"                                           
043400         MOVE PTY-ID OF PROVIDER-RECORD TO WS-SV-PTY-ID.                  
043500     ADD 1 TO WS-SV-PTY-ID.                                               
043600 9400-EXIT.                                                               
043700     EXIT.                                                                
043800*****************************************************************         
043900* FIND A CLIENT BY KEY AND CHECK ACCOUNT OWNERSHIP.                       
044000*****************************************************************         
044100 9500-FIND-CLIENT-OWNED.                                                  
044200     MOVE WS-SV-PTY-ID TO PTY-ID OF CLIENT-RECORD.                        
044300     READ CLIMAST-FILE                                                    
044400         INVALID KEY MOVE 2 TO WS-APPL-RETURN-CODE.                       
044500     IF WS-CLIMAST-STAT-1 = "0"                                           
044600         IF PTY-ACCT-ID OF CLIENT-RECORD = WS-SV-ACCT-ID                  
044700             MOVE 1 TO WS-APPL-RETURN-CODE                                
044800         ELSE                                                             
044900             MOVE 2 TO WS-APPL-RETURN-CODE.                               
045000     IF WS-APPL-RETURN-CODE = REC-NOT-FOUND
045100         MOVE "Y" TO WS-REQ-REJECT-SW                                     
045200         MOVE "Client not found or does not belong to user"               
045300              TO WS-REJECT-REASON                                         
045400     ELSE                                                                 
045500         MOVE "N" TO WS-REQ-REJECT-SW.                                    
045600 9500-EXIT.                                                               
045700     EXIT.                                                                
045800*****************************************************************         
045900* FIND A PROVIDER BY KEY AND CHECK ACCOUNT OWNERSHIP.                     
046000*****************************************************************         
046100 9600-FIND-PROVIDER-OWNED.                                                
046200     MOVE WS-SV-PTY-ID TO PTY-ID OF PROVIDER-RECORD.                      
046300     READ PROMAST-FILE                                                    
046400         INVALID KEY MOVE 2 TO WS-APPL-RETURN-CODE.                       
046500     IF WS-PROMAST-STAT-1 = "0"                                           
046600         IF PTY-ACCT-ID OF PROVIDER-RECORD = WS-SV-ACCT-ID                
046700             MOVE 1 TO WS-APPL-RETURN-CODE                                
046800         ELSE                                                             
046900             MOVE 2 TO WS-APPL-RETURN-CODE.                               
047000     IF WS-APPL-RETURN-CODE = REC-NOT-FOUND
047100         MOVE "Y" TO WS-REQ-REJECT-SW                                     
047200         MOVE "Provider not found or does not belong to user"             
047300              TO WS-REJECT-REASON                                         
047400     ELSE                                                                 
047500         MOVE "N" TO WS-REQ-REJECT-SW.                                    
047600 9600-EXIT.                                                               
047700     EXIT.                                                                
047800*****************************************************************         
047900* COUNT TXNHDR RECORDS REFERENCING THIS PARTY.                            
048000*****************************************************************         
048100 9700-COUNT-TXN-USAGE.                                                    
048200     MOVE ZERO TO WS-USAGE-CNT.                                           
048300     MOVE LOW-VALUES TO TXN-ID.                                           
048400     START TXNHDR-FILE KEY NOT < TXN-ID                                   
048500         INVALID KEY MOVE "9" TO WS-TXNHDR-STAT-1.                        
048600     IF WS-TXNHDR-STAT-1 = "0"                                            
048700         PERFORM 9710-READ-NEXT-HEADER THRU 9710-EXIT                     
048800         PERFORM 9720-TEST-ONE-HEADER THRU 9720-EXIT                      
048900             UNTIL WS-TXNHDR-STAT-1 NOT = "0".                            
049000 9700-EXIT.                                                               
049100     EXIT.                                                                
049200 9710-READ-NEXT-HEADER.                                                   
049300     READ TXNHDR-FILE NEXT RECORD                                         
049400         AT END MOVE "9" TO WS-TXNHDR-STAT-1.                             
049500 9710-EXIT.                                                               
049600     EXIT.                                                                
049700 9720-TEST-ONE-HEADER.                                                    
049800     IF TXN-PARTY-ID = WS-SV-PTY-ID                                       
049900         ADD 1 TO WS-USAGE-CNT.                                           
050000     PERFORM 9710-READ-NEXT-HEADER THRU 9710-EXIT.                        
050100 9720-EXIT.                                                               
050200     EXIT.                                                                
050300                                                                          
