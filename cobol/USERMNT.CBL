000100*****************************************************************         
000200* USERMNT.CBL                                                             
000300*                                                                         
000400* ACCOUNT MASTER MAINTENANCE  -  ADD, UPDATE, STATUS CHANGE AND           
000500* DELETE OF SUB-USERS UNDER A MAIN ACCOUNT, PLUS MAIN-ACCOUNT             
000600* COMPANY INFO UPDATE, AGAINST ACCTMAST, DRIVEN BY THE NIGHTLY            
000700* USERREQ FEED.                                                           
000800*                                                                         
000900* USERNAME AND EMAIL ARE CASE-FOLDED WITH INSPECT ... CONVERTING
001000* BEFORE THE DUPLICATE CHECK AGAINST ACCTMAST, SO "JSMITH" AND
001100* "jsmith" ARE CAUGHT AS THE SAME LOGIN.
001400*****************************************************************         
001500*   DATE       BY    TICKET     DESCRIPTION                               
001600*   --------   ----  ---------  -------------------------------           
001700*   08/06/90   RDW   STK-0055   ORIGINAL BATCH CONVERSION, ADD            
001800*                               AND UPDATE ACTIONS ONLY.                  
001900*   03/14/92   RDW   STK-0063   ADDED STATUS AND DELETE ACTIONS.          
002000*   02/11/94   LCM   STK-0091   ADDED COMPANY INFO ACTION.                
002100*   08/08/99   LCM   STK-0150   Y2K REVIEW - NO DATE FIELDS IN            
002200*                               THIS RECORD; NO CHANGE REQUIRED.          
002300*   01/22/03   WJT   STK-0177   ADDED RUN TOTALS REPORT AT EOJ.           
002400*****************************************************************         
002500 IDENTIFICATION DIVISION.                                                 
002600 PROGRAM-ID.    USERMNT.                                                  
002700 AUTHOR.        R D WALKOWSKI.                                            
002800 INSTALLATION.  BILLPRO SOFTWARE - INVENTORY SYSTEMS GROUP.               
002900 DATE-WRITTEN.  08/06/1990.                                               
003000 DATE-COMPILED.                                                           
003100 SECURITY.      COMPANY CONFIDENTIAL.  INTERNAL USE ONLY.                 
003200*                                                                         
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER.   USL-486.                                              
003600 OBJECT-COMPUTER.   USL-486.                                              
003700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                    
003800                    UPSI-0 ON TRACE-SW.                                   
003900*                                                                         
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT USERREQ-FILE    ASSIGN   "USERREQ"                            
004300                             ORGANIZATION SEQUENTIAL                      
004400                             FILE STATUS WS-USERREQ-STATUS.               
004500     SELECT ACCTMAST-FILE   ASSIGN   "ACCTMAST"                           
004600                             ORGANIZATION INDEXED                         
004700                             ACCESS   DYNAMIC                             
004800                             RECORD KEY ACCT-ID                           
004900                             FILE STATUS WS-ACCTMAST-STATUS.              
005000     SELECT ERRLST-FILE     ASSIGN   "ERRLST"                             
005100                             ORGANIZATION LINE SEQUENTIAL                 
005200                             FILE STATUS WS-ERRLST-STATUS.                
005300*                                                                         
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600 FD  USERREQ-FILE.                                                        
005700     COPY USERREQREC.                                                     
005800 FD  ACCTMAST-FILE.                                                       
005900     COPY ACCTREC.                                                        
006000 FD  ERRLST-FILE.                                                         
006100     COPY ERRLREC.                                                        
006200*                                                                         
006300 WORKING-STORAGE SECTION.                                                 
006400*****************************************************************         
006500* FILE STATUS AREAS                                                       
006600*****************************************************************         
006700 01  WS-USERREQ-STATUS.                                                   
006800     05  WS-USERREQ-STAT-1       PIC X.                                   
006900     05  WS-USERREQ-STAT-2       PIC X.                                   
007000 01  WS-ACCTMAST-STATUS.                                                  
007100     05  WS-ACCTMAST-STAT-1      PIC X.                                   
007200     05  WS-ACCTMAST-STAT-2      PIC X.                                   
007300 01  WS-ERRLST-STATUS.                                                    
007400     05  WS-ERRLST-STAT-1        PIC X.                                   
007500     05  WS-ERRLST-STAT-2        PIC X.                                   
007600*****************************************************************         
007700* RUN SWITCHES                                                            
007800*****************************************************************         
007900 01  WS-USERREQ-EOF-SW           PIC X       VALUE "N".                   
008000     88  EOF-USERREQ                          VALUE "Y".                  
008100 01  WS-REQ-REJECT-SW            PIC X       VALUE "N".                   
008200     88  REQ-REJECTED                         VALUE "Y".                  
008300     88  REQ-ACCEPTED                         VALUE "N".                  
008400 01  WS-DUP-FOUND-SW              PIC X      VALUE "N".                   
008500     88  DUP-USER-FOUND                       VALUE "Y".                  
008550 77  REC-FOUND                    PIC S9(9) COMP-5 VALUE 1.
008560 77  REC-NOT-FOUND                PIC S9(9) COMP-5 VALUE 2.
008600 01  WS-APPL-RETURN-CODE          PIC S9(4) COMP.
008900*****************************************************************
009000* CURRENT RUN DATE  -  REDEFINED FOR THE REJECT LISTING HEADING.          
009100*****************************************************************         
009200 01  WS-CURRENT-DATE              PIC 9(08)  VALUE ZERO.                  
009300 01  WS-CURRENT-DATE-GROUP REDEFINES WS-CURRENT-DATE.                     
009400     05  WS-CUR-CCYY                PIC 9(04).                            
009500     05  WS-CUR-MM                  PIC 9(02).                            
009600     05  WS-CUR-DD                  PIC 9(02).                            
009700*****************************************************************         
009800* REQUEST SAVE AREA  -  FOLDED-CASE COPIES FOR THE GLOBAL                 
009900* USERNAME/EMAIL UNIQUENESS SCAN.                                         
010000*****************************************************************         
010100 01  WS-SV-ACTION-SW              PIC X.                                  
010200 01  WS-SV-ACCT-ID                PIC 9(08).                              
010300 01  WS-SV-TARGET-ID               PIC 9(08).                             
010400 01  WS-SV-PARENT-COMPANY-NAME     PIC X(40).                             
010500 01  WS-SV-USERNAME-UPPER          PIC X(20).                             
010600 01  WS-SV-EMAIL-UPPER             PIC X(40).                             
010700 01  WS-CAND-UPPER                 PIC X(40).                             
010800 01  WS-LOWER-ALPHA                PIC X(26) VALUE                        
010900         "abcdefghijklmnopqrstuvwxyz".                                    
011000 01  WS-UPPER-ALPHA                PIC X(26) VALUE                        
011100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
011200*****************************************************************         
011300* RUN TOTALS                                                              
011400*****************************************************************         
011500 01  WS-ADD-CNT                   PIC S9(7) COMP   VALUE ZERO.            
011600 01  WS-UPD-CNT                   PIC S9(7) COMP   VALUE ZERO.            
011700 01  WS-STAT-CNT                  PIC S9(7) COMP   VALUE ZERO.            
011800 01  WS-CO-CNT                    PIC S9(7) COMP   VALUE ZERO.            
011900 01  WS-DEL-CNT                   PIC S9(7) COMP   VALUE ZERO.            
012000 01  WS-REJECT-CNT                PIC S9(7) COMP   VALUE ZERO.            
012100*****************************************************************         
012200* REJECT REASON TEXT AND ERRLST PRINT AREA  -  HEADING AND                
012300* DETAIL SHARE ONE 132 BYTE AREA, REDEFINED THE WAY THE OLD               
012400* SCREEN AREAS WERE REDEFINED FOR DIFFERENT PAINT LAYOUTS.                
012500*****************************************************************         
012600 01  WS-REJECT-REASON            PIC X(60)   VALUE SPACES.                
012700 01  WS-ERRL-PRINT-LINE          PIC X(132)  VALUE SPACES.                
012800 01  WS-ERRL-HDG-1 REDEFINES WS-ERRL-PRINT-LINE.                          
012900     05  FILLER                   PIC X(10)   VALUE "USERMNT  ".          
013000     05  HDG-TEXT                 PIC X(40)   VALUE                       
013100             "ACCOUNT MAINTENANCE - REJECT LISTING".                      
013200     05  FILLER                   PIC X(10)   VALUE "RUN DATE ".          
013300     05  HDG-RUN-DATE              PIC 9(08).                             
013400     05  FILLER                   PIC X(64)   VALUE SPACES.               
013500 01  WS-ERRL-DETAIL REDEFINES WS-ERRL-PRINT-LINE.                         
013600     05  DTL-UNIT-NAME             PIC X(08).                             
013700     05  FILLER                    PIC X(02)  VALUE SPACES.               
013800     05  DTL-KEY-ID                PIC 9(08).                             
013900     05  FILLER                    PIC X(02)  VALUE SPACES.               
014000     05  DTL-REASON                PIC X(100).                            
014100     05  FILLER                    PIC X(12)  VALUE SPACES.               
014200*                                                                         
014300 PROCEDURE DIVISION.                                                      
014400*****************************************************************         
014500 0000-MAINLINE-SECTION SECTION.                                           
014600 0000-MAINLINE.                                                           
014700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
014800     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT                      
014900         UNTIL EOF-USERREQ.                                               
015000     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
015100     STOP RUN.                                                            
015200*****************************************************************         
015300* INITIALIZE - OPEN FILES, PRINT THE REJECT LISTING HEADING AND           
015400* PRIME THE FIRST READ.                                                   
015500*****************************************************************         
015600 1000-INITIALIZE.                                                         
015700     OPEN INPUT  USERREQ-FILE.                                            
015800     OPEN I-O    ACCTMAST-FILE.                                           
015900     OPEN OUTPUT ERRLST-FILE.                                             
016000     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
016100     MOVE WS-CURRENT-DATE   TO HDG-RUN-DATE.                              
016200     WRITE ERRL-LINE FROM WS-ERRL-HDG-1.                                  
016300     PERFORM 9100-READ-USERREQ THRU 9100-EXIT.                            
016400 1000-EXIT.                                                               
016500     EXIT.                                                                
016600*****************************************************************         
016700* PROCESS ONE REQUEST - DISPATCH ON THE ACTION CODE.                      
016800*****************************************************************         
016900 2000-PROCESS-ONE-REQUEST.                                                
017000     MOVE REQ-ACTION-SW        TO WS-SV-ACTION-SW.                        
017100     MOVE REQ-ACCT-ID          TO WS-SV-ACCT-ID.                          
017200     MOVE REQ-TARGET-ACCT-ID   TO WS-SV-TARGET-ID.                        
017300     MOVE "N"                  TO WS-REQ-REJECT-SW.                       
017400     MOVE SPACES                TO WS-REJECT-REASON.                      
017500     EVALUATE TRUE                                                        
017600         WHEN REQ-ACTION-ADD                                              
017700             PERFORM 3000-DO-ADD THRU 3000-EXIT                           
017800         WHEN REQ-ACTION-UPDATE                                           
017900             PERFORM 3100-DO-UPDATE THRU 3100-EXIT                        
018000         WHEN REQ-ACTION-STATUS                                           
018100             PERFORM 3200-DO-STATUS THRU 3200-EXIT                        
018200         WHEN REQ-ACTION-COMPANY                                          
018300             PERFORM 3300-DO-COMPANY THRU 3300-EXIT                       
018400         WHEN REQ-ACTION-DELETE                                           
018500             PERFORM 3400-DO-DELETE THRU 3400-EXIT                        
018600         WHEN OTHER                                                       
018700             MOVE "Y" TO WS-REQ-REJECT-SW                                 
018800             MOVE "Unknown action code on request" TO WS-REJECT-RE        
018900     IF REQ-REJECTED                                                      
019000         PERFORM 7000-REJECT-REQUEST THRU 7000-EXIT.                      
019100     PERFORM 9100-READ-USERREQ THRU 9100-EXIT.                            
019200 2000-EXIT.                                                               
019300     EXIT.                                                                
019400*****************************************************************         
019500* R19/R20/R21 - ADD SUB-USER.  REQUESTER MUST BE A MAIN ACCOUNT;          
019600* USERNAME AND EMAIL GLOBALLY UNIQUE, CASE-INSENSITIVE.                   
019700*****************************************************************         
019800 3000-DO-ADD.                                                             
019900     MOVE REQ-ACCT-ID TO ACCT-ID.                                         
020000     READ ACCTMAST-FILE                                                   
020100         INVALID KEY MOVE 2 TO WS-APPL-RETURN-CODE.                       
020200     IF WS-ACCTMAST-STAT-1 = "0"                                          
020300         MOVE 1 TO WS-APPL-RETURN-CODE.                                   
020400     IF WS-APPL-RETURN-CODE = REC-NOT-FOUND
020500         MOVE "Y" TO WS-REQ-REJECT-SW                                     
020600         MOVE "Requesting account not found" TO WS-REJECT-REASON          
020700     ELSE                                                                 
020800         IF ACCT-PARENT-ID NOT = ZERO                                     
020900             MOVE "Y" TO WS-REQ-REJECT-SW                                 
021000             MOVE "Requester is not a main account" TO WS-REJECT-R        
021100         ELSE                                                             
021200             MOVE ACCT-COMPANY-NAME TO WS-SV-PARENT-COMPANY-NAME          
021300             PERFORM 9200-CHECK-USER-DUP THRU 9200-EXIT                   
021400             IF DUP-USER-FOUND                                            
021500                 MOVE "Y" TO WS-REQ-REJECT-SW                             
021600                 MOVE "Username or email already exists"                  
021700                      TO WS-REJECT-REASON                                 
021800             ELSE                                                         
021900                 PERFORM 9300-NEXT-ACCT-ID THRU 9300-EXIT                 
022000                 MOVE WS-SV-TARGET-ID       TO ACCT-ID                    
022100                 MOVE REQ-ACCT-ID           TO ACCT-PARENT-ID             
022200                 MOVE REQ-USERNAME          TO ACCT-USERNAME              
022300                 MOVE REQ-EMAIL             TO ACCT-EMAIL                 
022400                 MOVE WS-SV-PARENT-COMPANY-NAME TO ACCT-COMPANY-NA        
022500                 MOVE SPACES                TO ACCT-COMPANY-NIT           
022600                 MOVE SPACES                TO ACCT-COMPANY-ADDR          
022700                 MOVE SPACES                TO ACCT-COMPANY-PHONE         
022800                 MOVE "Y"                   TO ACCT-ACTIVE-SW             
022900                 WRITE ACCOUNT-RECORD                                     
023000                 ADD 1 TO WS-ADD-CNT.                                     
023100 3000-EXIT.                                                               
023200     EXIT.                                                                
023300*****************************************************************         
023400* UPDATE.  A CHANGED USERNAME/EMAIL RE-RUNS THE GLOBAL                    
023500* UNIQUENESS CHECK; UPDATING A SUB-USER VERIFIES PARENTAGE.               
023600*****************************************************************         
023700 3100-DO-UPDATE.                                                          
023800     MOVE WS-SV-TARGET-ID TO ACCT-ID.                                     
023900     PERFORM 9500-FIND-SUBUSER-OWNED THRU 9500-EXIT.                      
024000     IF REQ-REJECTED                                                      
024100         CONTINUE                                                         
024200     ELSE                                                                 
024300         IF (REQ-USERNAME NOT = SPACES AND REQ-USERNAME NOT = ACCT        
024400            OR (REQ-EMAIL NOT = SPACES AND REQ-EMAIL NOT = ACCT-EM        
024500             PERFORM 9200-CHECK-USER-DUP THRU 9200-EXIT                   
024600         ELSE                                                             
024700             MOVE "N" TO WS-DUP-FOUND-SW                                  
024800         IF DUP-USER-FOUND                                                
024900             MOVE "Y" TO WS-REQ-REJECT-SW                                 
025000             MOVE "Username or email already exists"                      
025100                  TO WS-REJECT-REASON                                     
025200         ELSE                                                             
025300             IF REQ-USERNAME NOT = SPACES                                 
025400                 MOVE REQ-USERNAME TO ACCT-USERNAME                       
025500             IF REQ-EMAIL NOT = SPACES                                    
025600                 MOVE REQ-EMAIL TO ACCT-EMAIL                             
025700             REWRITE ACCOUNT-RECORD                                       
025800             ADD 1 TO WS-UPD-CNT.                                         
025900 3100-EXIT.                                                               
026000     EXIT.                                                                
026100*****************************************************************         
026200* STATUS.  ACTIVATE/DEACTIVATE A SUB-USER AFTER OWNERSHIP CHECK.          
026300*****************************************************************         
026400 3200-DO-STATUS.                                                          
026500     MOVE WS-SV-TARGET-ID TO ACCT-ID.                                     
026600     PERFORM 9500-FIND-SUBUSER-OWNED THRU 9500-EXIT.                      
026700     IF REQ-ACCEPTED                                                      
026800         MOVE REQ-ACTIVE-SW TO ACCT-ACTIVE-SW                             
026900         REWRITE ACCOUNT-RECORD                                           
027000         ADD 1 TO WS-STAT-CNT.                                            
027100 3200-EXIT.                                                               
027200     EXIT.                                                                
027300*****************************************************************         
027400* COMPANY INFO - MAIN ACCOUNT ONLY; REPLACES NON-BLANK FIELDS.            
027500*****************************************************************         
027600 3300-DO-COMPANY.                                                         
027700     MOVE REQ-ACCT-ID TO ACCT-ID.                                         
027800     READ ACCTMAST-FILE                                                   
027900         INVALID KEY MOVE 2 TO WS-APPL-RETURN-CODE.                       
028000     IF WS-ACCTMAST-STAT-1 = "0"                                          
028100         MOVE 1 TO WS-APPL-RETURN-CODE.                                   
028200     IF WS-APPL-RETURN-CODE = REC-NOT-FOUND
028300         MOVE "Y" TO WS-REQ-REJECT-SW                                     
028400         MOVE "Account not found" TO WS-REJECT-REASON                     
028500     ELSE                                                                 
028600         IF ACCT-PARENT-ID NOT = ZERO                                     
028700             MOVE "Y" TO WS-REQ-REJECT-SW                                 
028800             MOVE "Company info may only be set on a main account"        
028900                  TO WS-REJECT-REASON                                     
029000         ELSE                                                             
029100             IF REQ-COMPANY-NAME NOT = SPACES                             
029200                 MOVE REQ-COMPANY-NAME TO ACCT-COMPANY-NAME               
029300             IF REQ-COMPANY-NIT NOT = SPACES                              
029400                 MOVE REQ-COMPANY-NIT TO ACCT-COMPANY-NIT                 
029500             IF REQ-COMPANY-ADDR NOT = SPACES                             
029600                 MOVE REQ-COMPANY-ADDR TO ACCT-COMPANY-ADDR               
029700             IF REQ-COMPANY-PHONE NOT = SPACES                            
029800                 MOVE REQ-COMPANY-PHONE TO ACCT-COMPANY-PHONE             
029900             REWRITE ACCOUNT-RECORD                                       
030000             ADD 1 TO WS-CO-CNT.                                          
030100 3300-EXIT.                                                               
030200     EXIT.                                                                
030300*****************************************************************         
030400* DELETE SUB-USER.  OWNERSHIP CHECK, THEN REMOVE.                         
030500*****************************************************************         
030600 3400-DO-DELETE.                                                          
030700     MOVE WS-SV-TARGET-ID TO ACCT-ID.                                     
030800     PERFORM 9500-FIND-SUBUSER-OWNED THRU 9500-EXIT.                      
030900     IF REQ-ACCEPTED                                                      
031000         DELETE ACCTMAST-FILE                                             
031100         ADD 1 TO WS-DEL-CNT.                                             
031200 3400-EXIT.                                                               
031300     EXIT.                                                                
031400*****************************************************************         
031500* REJECT ONE REQUEST  -  WRITE ONE ERRLST LINE AND COUNT IT.              
031600*****************************************************************         
031700 7000-REJECT-REQUEST.                                                     
031800     ADD 1 TO WS-REJECT-CNT.                                              
031900     MOVE "USERMNT "       TO DTL-UNIT-NAME.                              
032000     MOVE WS-SV-TARGET-ID  TO DTL-KEY-ID.                                 
032100     MOVE WS-REJECT-REASON TO DTL-REASON.                                 
032200     WRITE ERRL-LINE FROM WS-ERRL-DETAIL.                                 
032300 7000-EXIT.                                                               
032400     EXIT.                                                                
032500*****************************************************************         
032600* TERMINATE  -  LOG RUN TOTALS AND CLOSE FILES.                           
032700*****************************************************************         
032800 8000-TERMINATE.                                                          
032900     DISPLAY "USERMNT ADDED       " WS-ADD-CNT.                           
033000     DISPLAY "USERMNT UPDATED     " WS-UPD-CNT.                           
033100     DISPLAY "USERMNT STATUS SET  " WS-STAT-CNT.                          
033200     DISPLAY "USERMNT COMPANY SET " WS-CO-CNT.                            
033300     DISPLAY "USERMNT DELETED     " WS-DEL-CNT.                           
033400     DISPLAY "USERMNT REJECTED    " WS-REJECT-CNT.                        
033500     CLOSE USERREQ-FILE.                                                  
033600     CLOSE ACCTMAST-FILE.                                                 
033700     CLOSE ERRLST-FILE.                                                   
033800 8000-EXIT.                                                               
033900     EXIT.                                                                
034000*****************************************************************         
034100* READ THE NEXT MAINTENANCE REQUEST.                                      
034200*****************************************************************         
034300 9100-READ-USERREQ.                                                       
034400     READ USERREQ-FILE                                                    
034500         AT END MOVE "Y" TO WS-USERREQ-EOF-SW.                            
034600 9100-EXIT.                                                               
034700     EXIT.                                                                
034800*****************************************************************         
034900* R19 - SCAN ACCTMAST FOR ANOTHER ACCOUNT WHOSE USERNAME OR               
035000* EMAIL MATCHES THE REQUEST, CASE-INSENSITIVE, GLOBALLY (NOT              
035100* JUST WITHIN THE REQUESTING ACCOUNT'S SUB-USERS).                        
035200*****************************************************************         
035300 9200-CHECK-USER-DUP.                                                     
035400     MOVE "N" TO WS-DUP-FOUND-SW.                                         
035500     MOVE REQ-USERNAME TO WS-SV-USERNAME-UPPER.                           
035600     INSPECT WS-SV-USERNAME-UPPER CONVERTING WS-LOWER-ALPHA               
035700         TO WS-UPPER-ALPHA.                                               
035800     MOVE REQ-EMAIL TO WS-SV-EMAIL-UPPER.                                 
035900     INSPECT WS-SV-EMAIL-UPPER CONVERTING WS-LOWER-ALPHA                  
036000         TO WS-UPPER-ALPHA.                                               
036100     MOVE LOW-VALUES TO ACCT-ID.                                          
036200     START ACCTMAST-FILE KEY NOT < ACCT-ID                                
036300         INVALID KEY MOVE "9" TO WS-ACCTMAST-STAT-1.                      
036400     IF WS-ACCTMAST-STAT-1 = "0"                                          
036500         PERFORM 9210-READ-NEXT-ACCOUNT THRU 9210-EXIT                    
036600         PERFORM 9220-TEST-ONE-ACCOUNT THRU 9220-EXIT                     
036700             UNTIL WS-ACCTMAST-STAT-1 NOT = "0"                           
036800                OR DUP-USER-FOUND.                                        
036900 9200-EXIT.                                                               
037000     EXIT.                                                                
037100 9210-READ-NEXT-ACCOUNT.                                                  
037200     READ ACCTMAST-FILE NEXT RECORD                                       
037300         AT END MOVE "9" TO WS-ACCTMAST-STAT-1.                           
037400 9210-EXIT.                                                               
037500     EXIT.                                                                
037600 9220-TEST-ONE-ACCOUNT.                                                   
037700     IF ACCT-ID NOT = WS-SV-TARGET-ID                                     
037800         MOVE ACCT-USERNAME TO WS-CAND-UPPER                              
037900         INSPECT WS-CAND-UPPER CONVERTING WS-LOWER-ALPHA                  
038000             TO WS-UPPER-ALPHA                                            
038100         IF WS-CAND-UPPER (1:20) = WS-SV-USERNAME-UPPER                   
038200             MOVE "Y" TO WS-DUP-FOUND-SW                                  
038300         ELSE                                                             
038400             MOVE ACCT-EMAIL TO WS-CAND-UPPER                             
038500             INSPECT WS-CAND-UPPER CONVERTING WS-LOWER-ALPHA              
038600                 TO WS-UPPER-ALPHA                                        
038700             IF WS-CAND-UPPER = WS-SV-EMAIL-UPPER                         
038800                 MOVE "Y" TO WS-DUP-FOUND-SW.                             
038900     PERFORM 9210-READ-NEXT-ACCOUNT THRU 9210-EXIT.                       
039000 9220-EXIT.                                                               
039100     EXIT.                                                                
039200*****************************************************************         
039300* ASSIGN THE NEXT ACCOUNT ID, ONE HIGHER THAN THE HIGHEST KEY             
039400* CURRENTLY ON FILE.                                                      
039500*****************************************************************         
039600 9300-NEXT-ACCT-ID.                                                       
039700     MOVE ZERO TO WS-SV-TARGET-ID.                                        
039800     MOVE HIGH-VALUES TO ACCT-ID.                                         
039900     START ACCTMAST-FILE KEY NOT > ACCT-ID                                
040000         INVALID KEY MOVE "9" TO WS-ACCTMAST-STAT-1.                      
040100     IF WS-ACCTMAST-STAT-1 = "0"                                          
040200         READ ACCTMAST-FILE PREVIOUS RECORD                               
040300             AT END MOVE "9" TO WS-ACCTMAST-STAT-1.                       
040400     IF WS-ACCTMAST-STAT-1 = "0"                                          
040500         MOVE ACCT-ID TO WS-SV-TARGET-ID.                                 
040600     ADD 1 TO WS-SV-TARGET-ID.                                            
040700 9300-EXIT.                                                               
040800     EXIT.                                                                
040900*****************************************************************         
041000* FIND A SUB-USER BY KEY AND CHECK PARENTAGE (R20).                       
041100*****************************************************************         
041200 9500-FIND-SUBUSER-OWNED.                                                 
041300     READ ACCTMAST-FILE                                                   
041400         INVALID KEY MOVE 2 TO WS-APPL-RETURN-CODE.                       
041500     IF WS-ACCTMAST-STAT-1 = "0"                                          
041600         IF ACCT-PARENT-ID = WS-SV-ACCT-ID                                
041700             MOVE 1 TO WS-APPL-RETURN-CODE                                
041800         ELSE                                                             
041900             MOVE 2 TO WS-APPL-RETURN-CODE.                               
042000     IF WS-APPL-RETURN-CODE = REC-NOT-FOUND
042100         MOVE "Y" TO WS-REQ-REJECT-SW                                     
042200         MOVE "Sub-user does not belong to the main user"                 
042300              TO WS-REJECT-REASON                                         
042400     ELSE                                                                 
042500         MOVE "N" TO WS-REQ-REJECT-SW.                                    
042600 9500-EXIT.                                                               
042700     EXIT.                                                                
042800                                                                          
