000100*****************************************************************         
000200* TXNCANCL.CBL                                                            
000300*                                                                         
000400* TRANSACTION CANCELLATION  -  VOIDS A POSTED SALE OR PURCHASE            
000500* AND REVERSES ITS STOCK MOVEMENT.  A TRANSACTION THAT IS ALREADY         
000600* CANCELLED, OR THAT DOES NOT BELONG TO THE REQUESTING ACCOUNT,           
000700* IS REJECTED AND LEFT UNTOUCHED.                                         
000800*                                                                         
000900* THE HEADER IS READ FIRST AND RECHECKED FOR OWNERSHIP AND STATUS
001000* BEFORE A SINGLE ITEM LINE IS TOUCHED, SO A REJECTED CANCEL
001100* NEVER LEAVES SOME LINES REVERSED AND OTHERS NOT.
001200*****************************************************************
001300*   DATE       BY    TICKET     DESCRIPTION
001400*   --------   ----  ---------  -------------------------------
001500*   06/19/90   RDW   STK-0048   ORIGINAL BATCH CONVERSION, VOIDS
001600*                               POSTED SALES AND PURCHASES.
001700*   02/11/94   LCM   STK-0091   ADDED STOCK REVERSAL AGAINST              
001800*                               TXNITEM (ORIGINALLY JUST FLIPPED          
001900*                               THE STATUS BYTE).                         
002000*   08/08/99   LCM   STK-0150   Y2K - NO DATE FIELDS TOUCHED BY           
002100*                               THIS PROGRAM; REVIEWED AND PASSED.        
002200*   01/22/03   WJT   STK-0177   ADDED RUN TOTALS REPORT AT EOJ.           
002300*****************************************************************         
002400 IDENTIFICATION DIVISION.                                                 
002500 PROGRAM-ID.    TXNCANCL.                                                 
002600 AUTHOR.        R D WALKOWSKI.                                            
002700 INSTALLATION.  BILLPRO SOFTWARE - INVENTORY SYSTEMS GROUP.               
002800 DATE-WRITTEN.  06/19/1990.                                               
002900 DATE-COMPILED.                                                           
003000 SECURITY.      COMPANY CONFIDENTIAL.  INTERNAL USE ONLY.                 
003100*                                                                         
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.   USL-486.                                              
003500 OBJECT-COMPUTER.   USL-486.                                              
003600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                    
003700                    UPSI-0 ON TRACE-SW.                                   
003800*                                                                         
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT CANCLIN-FILE    ASSIGN   "CANCLIN"                            
004200                             ORGANIZATION SEQUENTIAL                      
004300                             FILE STATUS WS-CANCLIN-STATUS.               
004400     SELECT TXNHDR-FILE     ASSIGN   "TXNHDR"                             
004500                             ORGANIZATION INDEXED                         
004600                             ACCESS   DYNAMIC                             
004700                             RECORD KEY TXN-ID                            
004800                             FILE STATUS WS-TXNHDR-STATUS.                
004900     SELECT TXNITEM-FILE    ASSIGN   "TXNITEM"                            
005000                             ORGANIZATION INDEXED                         
005100                             ACCESS   DYNAMIC                             
005200                             RECORD KEY ITM-TXN-ID WITH DUPLICATES        
005300                             FILE STATUS WS-TXNITEM-STATUS.               
005400     SELECT PRODMAST-FILE   ASSIGN   "PRODMAST"                           
005500                             ORGANIZATION INDEXED                         
005600                             ACCESS   DYNAMIC                             
005700                             RECORD KEY PROD-ID                           
005800                             FILE STATUS WS-PRODMAST-STATUS.              
005900     SELECT ERRLST-FILE     ASSIGN   "ERRLST"                             
006000                             ORGANIZATION LINE SEQUENTIAL                 
006100                             FILE STATUS WS-ERRLST-STATUS.                
006200*                                                                         
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  CANCLIN-FILE.                                                        
006600     COPY CANCLREC.                                                       
006700 FD  TXNHDR-FILE.                                                         
006800     COPY TXNHDREC.                                                       
006900 FD  TXNITEM-FILE.                                                        
007000     COPY TXNITREC.                                                       
007100 FD  PRODMAST-FILE.                                                       
007200     COPY PRODREC.                                                        
007300 FD  ERRLST-FILE.                                                         
007400     COPY ERRLREC.                                                        
007500*                                                                         
007600 WORKING-STORAGE SECTION.                                                 
007700*****************************************************************         
007800* FILE STATUS AREAS                                                       
007900*****************************************************************         
008000 01  WS-CANCLIN-STATUS.                                                   
008100     05  WS-CANCLIN-STAT-1       PIC X.                                   
008200     05  WS-CANCLIN-STAT-2       PIC X.                                   
008300 01  WS-TXNHDR-STATUS.                                                    
008400     05  WS-TXNHDR-STAT-1        PIC X.                                   
008500     05  WS-TXNHDR-STAT-2        PIC X.                                   
008600 01  WS-TXNITEM-STATUS.                                                   
008700     05  WS-TXNITEM-STAT-1       PIC X.                                   
008800     05  WS-TXNITEM-STAT-2       PIC X.                                   
008900 01  WS-PRODMAST-STATUS.                                                  
009000     05  WS-PRODMAST-STAT-1      PIC X.                                   
009100     05  WS-PRODMAST-STAT-2      PIC X.                                   
009200 01  WS-ERRLST-STATUS.                                                    
009300     05  WS-ERRLST-STAT-1        PIC X.                                   
009400     05  WS-ERRLST-STAT-2        PIC X.                                   
009500*****************************************************************         
009600* RUN SWITCHES                                                            
009700*****************************************************************         
009800 01  WS-CANCLIN-EOF-SW           PIC X       VALUE "N".                   
009900     88  EOF-CANCLIN                          VALUE "Y".                  
010000 01  WS-REQ-REJECT-SW            PIC X       VALUE "N".                   
010100     88  REQ-REJECTED                         VALUE "Y".                  
010200     88  REQ-ACCEPTED                         VALUE "N".                  
010250 77  REC-FOUND                   PIC S9(9) COMP-5 VALUE 1.
010260 77  REC-NOT-FOUND               PIC S9(9) COMP-5 VALUE 2.
010300 01  WS-APPL-RETURN-CODE         PIC S9(4) COMP.
010600*****************************************************************
010700* CURRENT RUN DATE  -  REDEFINED FOR THE REJECT LISTING HEADING.          
010800*****************************************************************         
010900 01  WS-CURRENT-DATE             PIC 9(08)   VALUE ZERO.                  
011000 01  WS-CURRENT-DATE-GROUP REDEFINES WS-CURRENT-DATE.                     
011100     05  WS-CUR-CCYY              PIC 9(04).                              
011200     05  WS-CUR-MM                PIC 9(02).                              
011300     05  WS-CUR-DD                PIC 9(02).                              
011400*****************************************************************         
011500* REQUEST SAVE AREA                                                       
011600*****************************************************************         
011700 01  WS-SV-TXN-ID                PIC 9(08).                               
011800 01  WS-SV-ACCT-ID                PIC 9(08).                              
011900*****************************************************************         
012000* RUN TOTALS                                                              
012100*****************************************************************         
012200 01  WS-CANCEL-CNT                PIC S9(7) COMP   VALUE ZERO.            
012300 01  WS-REJECT-CNT                PIC S9(7) COMP   VALUE ZERO.            
012400*****************************************************************         
012500* REJECT REASON TEXT AND ERRLST PRINT AREA  -  HEADING AND DETAIL
012600* SHARE ONE 132 BYTE AREA, REDEFINED FOR EACH LINE FORMAT RATHER
012700* THAN CARRYING A SEPARATE PRINT RECORD FOR EACH ONE.
012800*****************************************************************         
012900 01  WS-REJECT-REASON            PIC X(60)   VALUE SPACES.                
013000 01  WS-ERRL-PRINT-LINE          PIC X(132)  VALUE SPACES.                
013100 01  WS-ERRL-HDG-1 REDEFINES WS-ERRL-PRINT-LINE.                          
013200     05  FILLER                   PIC X(10)   VALUE "TXNCANCL ".          
013300     05  HDG-TEXT                 PIC X(40)   VALUE                       
013400             "TRANSACTION CANCELLATION - REJECT LISTING".                 
013500     05  FILLER                   PIC X(10)   VALUE "RUN DATE ".          
013600     05  HDG-RUN-DATE              PIC 9(08).                             
013700     05  FILLER                   PIC X(64)   VALUE SPACES.               
013800 01  WS-ERRL-DETAIL REDEFINES WS-ERRL-PRINT-LINE.                         
013900     05  DTL-UNIT-NAME             PIC X(08).                             
014000     05  FILLER                    PIC X(02)  VALUE SPACES.               
014100     05  DTL-KEY-ID                PIC 9(08).                             
014200     05  FILLER                    PIC X(02)  VALUE SPACES.               
014300     05  DTL-REASON                PIC X(100).                            
014400     05  FILLER                    PIC X(12)  VALUE SPACES.               
014500*                                                                         
014600 PROCEDURE DIVISION.                                                      
014700*****************************************************************         
014800 0000-MAINLINE-SECTION SECTION.                                           
014900 0000-MAINLINE.                                                           
015000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
015100     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT                      
015200         UNTIL EOF-CANCLIN.                                               
015300     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
015400     STOP RUN.                                                            
015500*****************************************************************         
015600* INITIALIZE - OPEN FILES, PRINT THE REJECT LISTING HEADING AND           
015700* PRIME THE FIRST READ.                                                   
015800*****************************************************************         
015900 1000-INITIALIZE.                                                         
016000     OPEN INPUT  CANCLIN-FILE.                                            
016100     OPEN I-O    TXNHDR-FILE.                                             
016200     OPEN I-O    TXNITEM-FILE.                                            
016300     OPEN I-O    PRODMAST-FILE.                                           
016400     OPEN OUTPUT ERRLST-FILE.                                             
016500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
016600     MOVE WS-CURRENT-DATE   TO HDG-RUN-DATE.                              
016700     WRITE ERRL-LINE FROM WS-ERRL-HDG-1.                                  
016800     PERFORM 9100-READ-CANCLIN THRU 9100-EXIT.                            
016900 1000-EXIT.                                                               
017000     EXIT.                                                                
017100*****************************************************************         
017200* PROCESS ONE CANCEL REQUEST  -  R10/R12, THEN R11 REVERSAL.              
017300*****************************************************************         
017400 2000-PROCESS-ONE-REQUEST.                                                
017500     MOVE CNCL-TXN-ID   TO WS-SV-TXN-ID.                                  
017600     MOVE CNCL-ACCT-ID  TO WS-SV-ACCT-ID.                                 
017700     MOVE "N"           TO WS-REQ-REJECT-SW.                              
017800     MOVE SPACES        TO WS-REJECT-REASON.                              
017900     PERFORM 3000-VALIDATE-REQUEST THRU 3000-EXIT.                        
018000     IF REQ-REJECTED                                                      
018100         PERFORM 7000-REJECT-REQUEST THRU 7000-EXIT                       
018200     ELSE                                                                 
018300         PERFORM 4000-CANCEL-TRANSACTION THRU 4000-EXIT.                  
018400     PERFORM 9100-READ-CANCLIN THRU 9100-EXIT.                            
018500 2000-EXIT.                                                               
018600     EXIT.                                                                
018700*****************************************************************         
018800* R10/R12 - THE HEADER MUST EXIST, BELONG TO THE REQUESTING               
018900* ACCOUNT, AND NOT ALREADY BE CANCELLED.                                  
019000*****************************************************************         
019100 3000-VALIDATE-REQUEST.                                                   
019200     MOVE WS-SV-TXN-ID TO TXN-ID.                                         
019300     READ TXNHDR-FILE                                                     
019400         INVALID KEY MOVE 2 TO WS-APPL-RETURN-CODE.                       
019500     IF WS-TXNHDR-STAT-1 = "0"                                            
019600         MOVE 1 TO WS-APPL-RETURN-CODE.                                   
019700 IF WS-APPL-RETURN-CODE = REC-NOT-FOUND
019800         MOVE "Y" TO WS-REQ-REJECT-SW                                     
019900         MOVE "Transaction not found" TO WS-REJECT-REASON                 
020000     ELSE                                                                 
020100         IF TXN-ACCT-ID NOT = WS-SV-ACCT-ID                               
020200             MOVE "Y" TO WS-REQ-REJECT-SW                                 
020300             MOVE "Transaction does not belong to account"                
020400                  TO WS-REJECT-REASON                                     
020500         ELSE                                                             
020600             IF TXN-STATUS-COMPLETED                                      
020700                 CONTINUE                                                 
020800             ELSE                                                         
020900                 MOVE "Y" TO WS-REQ-REJECT-SW                             
021000                 IF TXN-STATUS-CANCELLED                                  
021100                     MOVE "Transaction is already cancelled"              
021200                          TO WS-REJECT-REASON                             
021300                 ELSE                                                     
021400                     MOVE "Transaction is not in a cancellable sta        
021500                          TO WS-REJECT-REASON.                            
021600 3000-EXIT.                                                               
021700     EXIT.                                                                
021800*****************************************************************         
021900* R11 - REVERSE THE STOCK MOVEMENT OF EVERY ITEM ON THE                   
022000* TRANSACTION, THEN MARK THE HEADER CANCELLED.                            
022100*****************************************************************         
022200 4000-CANCEL-TRANSACTION.                                                 
022300     MOVE WS-SV-TXN-ID    TO ITM-TXN-ID.                                  
022400     MOVE ZERO            TO ITM-SEQ.                                     
022500     START TXNITEM-FILE KEY NOT < ITM-TXN-ID                              
022600         INVALID KEY MOVE "9" TO WS-TXNITEM-STAT-1.                       
022700     IF WS-TXNITEM-STAT-1 = "0"                                           
022800         PERFORM 4100-READ-NEXT-ITEM THRU 4100-EXIT                       
022900         PERFORM 4200-REVERSE-ONE-ITEM THRU 4200-EXIT                     
023000             UNTIL WS-TXNITEM-STAT-1 NOT = "0"                            
023100                OR ITM-TXN-ID NOT = WS-SV-TXN-ID.                         
023200     MOVE WS-SV-TXN-ID    TO TXN-ID.                                      
023300     READ TXNHDR-FILE                                                     
023400         INVALID KEY CONTINUE.                                            
023500     MOVE "X"             TO TXN-STATUS-SW.                               
023600     REWRITE TXN-HEADER-RECORD.                                           
023700     ADD 1 TO WS-CANCEL-CNT.                                              
023800 4000-EXIT.                                                               
023900     EXIT.                                                                
024000 4100-READ-NEXT-ITEM.                                                     
024100     READ TXNITEM-FILE NEXT RECORD                                        
024200         AT END MOVE "9" TO WS-TXNITEM-STAT-1.                            
024300 4100-EXIT.                                                               
024400     EXIT.                                                                
024500 4200-REVERSE-ONE-ITEM.                                                   
024600     MOVE ITM-PROD-ID TO PROD-ID.                                         
024700     READ PRODMAST-FILE                                                   
024800         INVALID KEY CONTINUE.                                            
024900     IF TXN-TYPE-SALE                                                     
025000         ADD ITM-QTY TO PROD-STOCK                                        
025100     ELSE                                                                 
025200         SUBTRACT ITM-QTY FROM PROD-STOCK.                                
025300     REWRITE PRODUCT-RECORD.                                              
025400     PERFORM 4100-READ-NEXT-ITEM THRU 4100-EXIT.                          
025500 4200-EXIT.                                                               
025600     EXIT.                                                                
025700*****************************************************************         
025800* REJECT ONE REQUEST  -  WRITE ONE ERRLST LINE AND COUNT IT.              
025900*****************************************************************         
026000 7000-REJECT-REQUEST.                                                     
026100     ADD 1 TO WS-REJECT-CNT.                                              
026200     MOVE "TXNCANCL"      TO DTL-UNIT-NAME.                               
026300     MOVE WS-SV-TXN-ID    TO DTL-KEY-ID.                                  
026400     MOVE WS-REJECT-REASON TO DTL-REASON.                                 
026500     WRITE ERRL-LINE FROM WS-ERRL-DETAIL.                                 
026600 7000-EXIT.                                                               
026700     EXIT.                                                                
026800*****************************************************************         
026900* TERMINATE  -  LOG RUN TOTALS AND CLOSE FILES.                           
027000*****************************************************************         
027100 8000-TERMINATE.                                                          
027200     DISPLAY "TXNCANCL CANCELLED  " WS-CANCEL-CNT.                        
027300     DISPLAY "TXNCANCL REJECTED   " WS-REJECT-CNT.                        
027400     CLOSE CANCLIN-FILE.                                                  
027500     CLOSE TXNHDR-FILE.                                                   
027600     CLOSE TXNITEM-FILE.                                                  
027700     CLOSE PRODMAST-FILE.                                                 
027800     CLOSE ERRLST-FILE.                                                   
027900 8000-EXIT.                                                               
028000     EXIT.                                                                
028100*****************************************************************         
028200* READ THE NEXT CANCELLATION REQUEST.                                     
028300*****************************************************************         
028400 9100-READ-CANCLIN.                                                       
028500     READ CANCLIN-FILE                                                    
028600         AT END MOVE "Y" TO WS-CANCLIN-EOF-SW.                            
028700 9100-EXIT.                                                               
028800     EXIT.                                                                
028900                                                                          
