000100*****************************************************************         
000200* TXNPOST.CBL                                                             
000300*                                                                         
000400* TRANSACTION POSTING  -  VALIDATES AND POSTS SALE AND PURCHASE           
000500* TRANSACTIONS READ FROM THE NIGHTLY TXNIN FEED.  EACH INPUT              
000600* TRANSACTION IS A GROUP OF ONE OR MORE LINES SHARING IN-TXN-ID.          
000700* THE PARTY AND EVERY PRODUCT ON THE GROUP MUST EXIST AND BELONG          
000800* TO THE POSTING ACCOUNT OR THE WHOLE TRANSACTION IS REJECTED;            
000900* NO STOCK IS TOUCHED FOR A REJECTED TRANSACTION.                         
001000*
001100* ONE PRODUCT LOOKUP AND STOCK ADJUSTMENT PER LINE, BUFFERED UNTIL
001200* THE WHOLE GROUP HAS PASSED, SINCE A REJECT ON ANY ONE LINE MUST
001300* STILL LEAVE THE STOCK COUNTS OF THE OTHER LINES IN THE SAME
001400* TRANSACTION UNTOUCHED.
001500*
001600*****************************************************************
001700*   DATE       BY    TICKET     DESCRIPTION
001800*   --------   ----  ---------  -------------------------------
001900*   06/05/90   RDW   STK-0047   ORIGINAL BATCH CONVERSION, SALE AND
002000*                               PURCHASE POSTING AGAINST TXNIN.
002100*   03/14/92   RDW   STK-0063   ADDED MULTI-LINE TRANSACTION              
002200*                               SUPPORT (WAS SINGLE LINE ONLY).           
002300*   02/11/94   LCM   STK-0091   ADDED ALL-OR-NOTHING REJECT RULE -        
002400*                               NO PARTIAL STOCK UPDATES.                 
002500*   08/08/99   LCM   STK-0150   Y2K - DEFAULT TXN-DATE NOW TAKEN          
002600*                               FROM ACCEPT FROM DATE YYYYMMDD.           
002700*   01/22/03   WJT   STK-0177   ADDED RUN TOTALS REPORT AT EOJ.           
002800*****************************************************************         
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID.    TXNPOST.                                                  
003100 AUTHOR.        R D WALKOWSKI.                                            
003200 INSTALLATION.  BILLPRO SOFTWARE - INVENTORY SYSTEMS GROUP.               
003300 DATE-WRITTEN.  06/05/1990.                                               
003400 DATE-COMPILED.                                                           
003500 SECURITY.      COMPANY CONFIDENTIAL.  INTERNAL USE ONLY.                 
003600*                                                                         
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.   USL-486.                                              
004000 OBJECT-COMPUTER.   USL-486.                                              
004100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                    
004200                    UPSI-0 ON TRACE-SW.                                   
004300*                                                                         
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT TXNIN-FILE      ASSIGN   "TXNIN"                              
004700                             ORGANIZATION SEQUENTIAL                      
004800                             FILE STATUS WS-TXNIN-STATUS.                 
004900     SELECT PRODMAST-FILE   ASSIGN   "PRODMAST"                           
005000                             ORGANIZATION INDEXED                         
005100                             ACCESS   DYNAMIC                             
005200                             RECORD KEY PROD-ID                           
005300                             FILE STATUS WS-PRODMAST-STATUS.              
005400     SELECT CLIMAST-FILE    ASSIGN   "CLIMAST"                            
005500                             ORGANIZATION INDEXED                         
005600                             ACCESS   DYNAMIC                             
005700                             RECORD KEY PTY-ID OF CLIENT-RECORD           
005800                             FILE STATUS WS-CLIMAST-STATUS.               
005900     SELECT PROMAST-FILE    ASSIGN   "PROMAST"                            
006000                             ORGANIZATION INDEXED                         
006100                             ACCESS   DYNAMIC                             
006200                             RECORD KEY PTY-ID OF PROVIDER-RECORD         
006300                             FILE STATUS WS-PROMAST-STATUS.               
006400     SELECT TXNHDR-FILE     ASSIGN   "TXNHDR"                             
006500                             ORGANIZATION INDEXED                         
006600                             ACCESS   DYNAMIC                             
006700                             RECORD KEY TXN-ID                            
006800                             FILE STATUS WS-TXNHDR-STATUS.                
006900     SELECT TXNITEM-FILE    ASSIGN   "TXNITEM"                            
007000                             ORGANIZATION SEQUENTIAL                      
007100                             FILE STATUS WS-TXNITEM-STATUS.               
007200     SELECT ERRLST-FILE     ASSIGN   "ERRLST"                             
007300                             ORGANIZATION LINE SEQUENTIAL                 
007400                             FILE STATUS WS-ERRLST-STATUS.                
007500*                                                                         
007600 DATA DIVISION.                                                           
007700 FILE SECTION.                                                            
007800 FD  TXNIN-FILE.                                                          
007900     COPY TXNINREC.                                                       
008000 FD  PRODMAST-FILE.                                                       
008100     COPY PRODREC.                                                        
008200 FD  CLIMAST-FILE.                                                        
008300     COPY PTYREC REPLACING ==PARTY-RECORD== BY ==CLIENT-RECORD==.         
008400 FD  PROMAST-FILE.                                                        
008500     COPY PTYREC REPLACING ==PARTY-RECORD== BY ==PROVIDER-RECORD==        
008600 FD  TXNHDR-FILE.                                                         
008700     COPY TXNHDREC.                                                       
008800 FD  TXNITEM-FILE.                                                        
008900     COPY TXNITREC.                                                       
009000 FD  ERRLST-FILE.                                                         
009100     COPY ERRLREC.                                                        
009200*                                                                         
009300 WORKING-STORAGE SECTION.                                                 
009400*****************************************************************         
009500* FILE STATUS AREAS  -  LOW ORDER IS THE USUAL COBOL STATUS-1,            
009600* HIGH ORDER CARRIES THE VSAM/ISAM EXTENDED STATUS-2.                     
009700*****************************************************************         
009800 01  WS-TXNIN-STATUS.                                                     
009900     05  WS-TXNIN-STAT-1         PIC X.                                   
010000     05  WS-TXNIN-STAT-2         PIC X.                                   
010100 01  WS-PRODMAST-STATUS.                                                  
010200     05  WS-PRODMAST-STAT-1      PIC X.                                   
010300     05  WS-PRODMAST-STAT-2      PIC X.                                   
010400 01  WS-CLIMAST-STATUS.                                                   
010500     05  WS-CLIMAST-STAT-1       PIC X.                                   
010600     05  WS-CLIMAST-STAT-2       PIC X.                                   
010700 01  WS-PROMAST-STATUS.                                                   
010800     05  WS-PROMAST-STAT-1       PIC X.                                   
010900     05  WS-PROMAST-STAT-2       PIC X.                                   
011000 01  WS-TXNHDR-STATUS.                                                    
011100     05  WS-TXNHDR-STAT-1        PIC X.                                   
011200     05  WS-TXNHDR-STAT-2        PIC X.                                   
011300 01  WS-TXNITEM-STATUS.                                                   
011400     05  WS-TXNITEM-STAT-1       PIC X.                                   
011500     05  WS-TXNITEM-STAT-2       PIC X.                                   
011600 01  WS-ERRLST-STATUS.                                                    
011700     05  WS-ERRLST-STAT-1        PIC X.                                   
011800     05  WS-ERRLST-STAT-2        PIC X.                                   
011900*****************************************************************         
012000* RUN SWITCHES                                                            
012100*****************************************************************         
012200 01  WS-TXNIN-EOF-SW             PIC X       VALUE "N".                   
012300     88  EOF-TXNIN                           VALUE "Y".                   
012400     88  NOT-EOF-TXNIN                       VALUE "N".                   
012500 01  WS-GROUP-REJECT-SW          PIC X       VALUE "N".                   
012600     88  GROUP-REJECTED                       VALUE "Y".                  
012700     88  GROUP-ACCEPTED                       VALUE "N".                  
012750 77  REC-FOUND                   PIC S9(9) COMP-5 VALUE 1.
012760 77  REC-NOT-FOUND               PIC S9(9) COMP-5 VALUE 2.
012800 01  WS-APPL-RETURN-CODE         PIC S9(4) COMP.
013100*****************************************************************
013200* CURRENT RUN DATE  -  DEFAULTED ONTO HEADERS WHOSE INPUT DATE            
013300* IS ZERO.  REDEFINED INTO CENTURY/MONTH/DAY FOR THE RUN BANNER.          
013400*****************************************************************         
013500 01  WS-CURRENT-DATE             PIC 9(08)   VALUE ZERO.                  
013600 01  WS-CURRENT-DATE-GROUP REDEFINES WS-CURRENT-DATE.                     
013700     05  WS-CUR-CCYY             PIC 9(04).                               
013800     05  WS-CUR-MM               PIC 9(02).                               
013900     05  WS-CUR-DD               PIC 9(02).                               
014000*****************************************************************         
014100* GROUP HEADER SAVE AREA  -  HOLDS THE HEADER PORTION OF THE              
014200* CURRENT INPUT GROUP WHILE ITS LINES ARE BEING ACCUMULATED.              
014300*****************************************************************         
014400 01  WS-SV-TXN-ID                PIC 9(08).                               
014500 01  WS-SV-ACCT-ID               PIC 9(08).                               
014600 01  WS-SV-CREATOR-ID            PIC 9(08).                               
014700 01  WS-SV-TYPE-SW               PIC X.                                   
014800 01  WS-SV-DATE                  PIC 9(08).                               
014900 01  WS-SV-PARTY-ID              PIC 9(08).                               
015000 01  WS-SV-REF-NO                PIC X(20).                               
015100 01  WS-SV-TOTAL                 PIC S9(9)V99.                            
015200*****************************************************************         
015300* LINE ITEM WORK TABLE  -  ONE GROUP'S LINES, VALIDATED BEFORE            
015400* ANY STOCK IS TOUCHED (ALL-OR-NOTHING PER TRANSACTION).                  
015500*****************************************************************         
015600 01  WS-ITEM-TABLE.                                                       
015700     05  WS-ITEM-ENTRY OCCURS 50 TIMES INDEXED BY WS-ITEM-IDX.            
015800         10  WS-IT-PROD-ID        PIC 9(08).                              
015900         10  WS-IT-QTY            PIC S9(7).                              
016000         10  WS-IT-UNIT-PRICE     PIC S9(7)V99.                           
016100         10  WS-IT-SUBTOTAL       PIC S9(9)V99.                           
016200         10  WS-IT-NEW-STOCK      PIC S9(7).
016250         10  FILLER               PIC X(05).
016300 01  WS-ITEM-CNT                 PIC S9(4) COMP    VALUE ZERO.            
016400*****************************************************************         
016500* RUN TOTALS                                                              
016600*****************************************************************         
016700 01  WS-SALES-CNT                PIC S9(7) COMP    VALUE ZERO.            
016800 01  WS-SALES-AMT                PIC S9(9)V99      VALUE ZERO.            
016900 01  WS-PURCH-CNT                PIC S9(7) COMP    VALUE ZERO.            
017000 01  WS-PURCH-AMT                PIC S9(9)V99      VALUE ZERO.            
017100 01  WS-REJECT-CNT               PIC S9(7) COMP    VALUE ZERO.            
017200*****************************************************************         
017300* REJECT REASON TEXT AND THE ERRLST PRINT AREA.  THE SAME 132
017400* BYTE AREA IS REDEFINED FOR THE RUN HEADING AND FOR EACH REJECT
017500* DETAIL LINE, TO SAVE CARRYING A SEPARATE PRINT RECORD FOR
017600* EACH LINE FORMAT.
017700*****************************************************************         
017800 01  WS-REJECT-REASON            PIC X(60)   VALUE SPACES.                
017900 01  WS-ERRL-PRINT-LINE          PIC X(132)  VALUE SPACES.                
018000 01  WS-ERRL-HDG-1 REDEFINES WS-ERRL-PRINT-LINE.                          
018100     05  FILLER                  PIC X(10)   VALUE "TXNPOST  ".           
018200     05  HDG-TEXT                PIC X(40)   VALUE                        
018300             "TRANSACTION POSTING - REJECT LISTING".                      
018400     05  FILLER                  PIC X(10)   VALUE "RUN DATE ".           
018500     05  HDG-RUN-DATE            PIC 9(08).                               
018600     05  FILLER                  PIC X(64)   VALUE SPACES.                
018700 01  WS-ERRL-DETAIL REDEFINES WS-ERRL-PRINT-LINE.                         
018800     05  DTL-UNIT-NAME           PIC X(08).                               
018900     05  FILLER                  PIC X(02)   VALUE SPACES.                
019000     05  DTL-KEY-ID              PIC 9(08).                               
019100     05  FILLER                  PIC X(02)   VALUE SPACES.                
019200     05  DTL-REASON              PIC X(100).                              
019300     05  FILLER                  PIC X(12)   VALUE SPACES.                
019400*                                                                         
019500 PROCEDURE DIVISION.                                                      
019600*****************************************************************         
019700 0000-MAINLINE-SECTION SECTION.                                           
019800 0000-MAINLINE.                                                           
019900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
020000     PERFORM 2000-PROCESS-ONE-GROUP THRU 2000-EXIT                        
020100         UNTIL EOF-TXNIN.                                                 
020200     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
020300     STOP RUN.                                                            
020400*****************************************************************         
020500* INITIALIZE - OPEN FILES, ESTABLISH THE RUN DATE, PRINT THE              
020600* REJECT LISTING HEADING AND PRIME THE FIRST READ.                        
020700*****************************************************************         
020800 1000-INITIALIZE.                                                         
020900     OPEN INPUT  TXNIN-FILE.                                              
021000     OPEN I-O    PRODMAST-FILE.                                           
021100     OPEN INPUT  CLIMAST-FILE.                                            
021200     OPEN INPUT  PROMAST-FILE.                                            
021300     OPEN I-O    TXNHDR-FILE.                                             
021400     OPEN EXTEND TXNITEM-FILE.                                            
021500     OPEN OUTPUT ERRLST-FILE.                                             
021600     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
021700     MOVE WS-CURRENT-DATE   TO HDG-RUN-DATE.                              
021800     WRITE ERRL-LINE FROM WS-ERRL-HDG-1.                                  
021900     PERFORM 9100-READ-TXNIN THRU 9100-EXIT.                              
022000 1000-EXIT.                                                               
022100     EXIT.                                                                
022200*****************************************************************         
022300* PROCESS ONE INPUT GROUP  -  SAVE THE HEADER, PULL IN EVERY              
022400* LINE THAT SHARES IN-TXN-ID, THEN VALIDATE AND POST OR REJECT.           
022500*****************************************************************         
022600 2000-PROCESS-ONE-GROUP.                                                  
022700     MOVE IN-TXN-ID        TO WS-SV-TXN-ID.                               
022800     MOVE IN-ACCT-ID       TO WS-SV-ACCT-ID.                              
022900     MOVE IN-CREATOR-ID    TO WS-SV-CREATOR-ID.                           
023000     MOVE IN-TYPE-SW       TO WS-SV-TYPE-SW.                              
023100     MOVE IN-DATE          TO WS-SV-DATE.                                 
023200     MOVE IN-PARTY-ID      TO WS-SV-PARTY-ID.                             
023300     MOVE IN-REF-NO        TO WS-SV-REF-NO.                               
023400     MOVE ZERO             TO WS-ITEM-CNT.                                
023500     MOVE "N"              TO WS-GROUP-REJECT-SW.                         
023600     MOVE SPACES           TO WS-REJECT-REASON.                           
023700     PERFORM 2200-LOAD-ITEM-LINE THRU 2200-EXIT                           
023800         UNTIL EOF-TXNIN                                                  
023900            OR IN-TXN-ID NOT = WS-SV-TXN-ID.                              
024000     PERFORM 3000-VALIDATE-GROUP THRU 3000-EXIT.                          
024100     IF GROUP-REJECTED                                                    
024200         PERFORM 7000-REJECT-GROUP THRU 7000-EXIT                         
024300     ELSE                                                                 
024400         PERFORM 4000-POST-GROUP THRU 4000-EXIT.                          
024500 2000-EXIT.                                                               
024600     EXIT.                                                                
024700*****************************************************************         
024800* LOAD ONE LINE OF THE CURRENT GROUP INTO THE ITEM TABLE.                 
024900*****************************************************************         
025000 2200-LOAD-ITEM-LINE.                                                     
025100     ADD 1 TO WS-ITEM-CNT.                                                
025200     SET WS-ITEM-IDX TO WS-ITEM-CNT.                                      
025300     IF WS-ITEM-CNT > 50                                                  
025400         MOVE "Y" TO WS-GROUP-REJECT-SW                                   
025500         MOVE "Too many lines on one transaction (over 50)"               
025600                                TO WS-REJECT-REASON                       
025700     ELSE                                                                 
025800         MOVE IN-PROD-ID        TO WS-IT-PROD-ID (WS-ITEM-IDX)            
025900         MOVE IN-QTY            TO WS-IT-QTY (WS-ITEM-IDX)                
026000         MOVE IN-UNIT-PRICE     TO WS-IT-UNIT-PRICE (WS-ITEM-IDX).        
026100     PERFORM 9100-READ-TXNIN THRU 9100-EXIT.                              
026200 2200-EXIT.                                                               
026300     EXIT.                                                                
026400*****************************************************************         
026500* VALIDATE GROUP  -  R1/R2/R3/R5/R9.  NOTHING IS WRITTEN AND NO           
026600* PRODUCT RECORD IS REWRITTEN UNTIL EVERY LINE PASSES.                    
026700*****************************************************************         
026800 3000-VALIDATE-GROUP.                                                     
026900     PERFORM 3100-VALIDATE-PARTY THRU 3100-EXIT.                          
027000     IF GROUP-ACCEPTED                                                    
027100         PERFORM 3200-VALIDATE-ITEMS THRU 3200-EXIT.                      
027200 3000-EXIT.                                                               
027300     EXIT.                                                                
027400*****************************************************************         
027500* R1/R2/R9 - SALE NEEDS A CLIENT, PURCHASE NEEDS A PROVIDER, AND          
027600* THE PARTY MUST BELONG TO THE POSTING ACCOUNT.                           
027700*****************************************************************         
027800 3100-VALIDATE-PARTY.                                                     
027900     IF WS-SV-TYPE-SW = "S"                                               
028000         IF WS-SV-PARTY-ID = ZERO                                         
028100             MOVE "Y" TO WS-GROUP-REJECT-SW                               
028200             MOVE "Client ID is required for SALE transactions"           
028300                  TO WS-REJECT-REASON                                     
028400         ELSE                                                             
028500             PERFORM 9300-FIND-CLIENT THRU 9300-EXIT                      
028600     ELSE                                                                 
028700         IF WS-SV-PARTY-ID = ZERO                                         
028800             MOVE "Y" TO WS-GROUP-REJECT-SW                               
028900             MOVE "Provider ID is required for PURCHASE transactio        
029000                  TO WS-REJECT-REASON                                     
029100         ELSE                                                             
029200             PERFORM 9400-FIND-PROVIDER THRU 9400-EXIT.                   
029300 3100-EXIT.                                                               
029400     EXIT.                                                                
029500*****************************************************************         
029600* R2/R3 - EVERY LINE'S PRODUCT MUST EXIST AND BELONG TO THE               
029700* ACCOUNT; COMPUTE THE LINE SUBTOTAL AND CHECK STOCK AS WE GO.            
029800* STOPS AT THE FIRST BAD LINE - THE WHOLE GROUP IS REJECTED.              
029900*****************************************************************         
030000 3200-VALIDATE-ITEMS.                                                     
030100     PERFORM 3210-VALIDATE-ONE-ITEM THRU 3210-EXIT                        
030200         VARYING WS-ITEM-IDX FROM 1 BY 1                                  
030300         UNTIL WS-ITEM-IDX > WS-ITEM-CNT                                  
030400            OR GROUP-REJECTED.                                            
030500 3200-EXIT.                                                               
030600     EXIT.                                                                
030700 3210-VALIDATE-ONE-ITEM.                                                  
030800     MOVE WS-IT-PROD-ID (WS-ITEM-IDX) TO PROD-ID.                         
030900     PERFORM 9200-FIND-PRODUCT THRU 9200-EXIT.                            
031000     IF GROUP-ACCEPTED                                                    
031100         COMPUTE WS-IT-SUBTOTAL (WS-ITEM-IDX) ROUNDED =                   
031200             WS-IT-QTY (WS-ITEM-IDX) * WS-IT-UNIT-PRICE (WS-ITEM-I        
031300         PERFORM 3300-CHECK-STOCK THRU 3300-EXIT.                         
031400 3210-EXIT.                                                               
031500     EXIT.                                                                
031600*****************************************************************         
031700* R5/R6 - SALE DECREASES STOCK (REJECT IF IT WOULD GO NEGATIVE),          
031800* PURCHASE ALWAYS INCREASES STOCK.                                        
031900*****************************************************************         
032000 3300-CHECK-STOCK.                                                        
032100     IF WS-SV-TYPE-SW = "S"                                               
032200         COMPUTE WS-IT-NEW-STOCK (WS-ITEM-IDX) =                          
032300             PROD-STOCK - WS-IT-QTY (WS-ITEM-IDX)                         
032400         IF WS-IT-NEW-STOCK (WS-ITEM-IDX) < ZERO                          
032500             MOVE "Y" TO WS-GROUP-REJECT-SW                               
032600             STRING "Insufficient stock for product " DELIMITED SI        
032700                     PROD-ID DELIMITED SIZE                               
032800                     " - required "  DELIMITED SIZE                       
032900                     WS-IT-QTY (WS-ITEM-IDX) DELIMITED SIZE               
033000                     " available "   DELIMITED SIZE                       
033100                     PROD-STOCK DELIMITED SIZE                            
033200                 INTO WS-REJECT-REASON                                    
033300     ELSE                                                                 
033400         COMPUTE WS-IT-NEW-STOCK (WS-ITEM-IDX) =                          
033500             PROD-STOCK + WS-IT-QTY (WS-ITEM-IDX).                        
033600 3300-EXIT.                                                               
033700     EXIT.                                                                
033800*****************************************************************         
033900* POST GROUP  -  R4/R7/R8.  WRITE THE HEADER AND ITS ITEMS, THEN          
034000* REWRITE EVERY AFFECTED PRODUCT, AND ROLL THE RUN TOTALS.                
034100*****************************************************************         
034200 4000-POST-GROUP.                                                         
034300     MOVE ZERO TO WS-SV-TOTAL.                                            
034400     PERFORM 4050-SUM-ONE-ITEM THRU 4050-EXIT                             
034500         VARYING WS-ITEM-IDX FROM 1 BY 1                                  
034600         UNTIL WS-ITEM-IDX > WS-ITEM-CNT.                                 
034700     PERFORM 4100-WRITE-HEADER-AND-ITEMS THRU 4100-EXIT.                  
034800     PERFORM 4200-UPDATE-PRODUCT-STOCK THRU 4200-EXIT.                    
034900     IF WS-SV-TYPE-SW = "S"                                               
035000         ADD 1              TO WS-SALES-CNT                               
035100         ADD WS-SV-TOTAL    TO WS-SALES-AMT                               
035200     ELSE                                                                 
035300         ADD 1              TO WS-PURCH-CNT                               
035400         ADD WS-SV-TOTAL    TO WS-PURCH-AMT.                              
035500 4000-EXIT.                                                               
035600     EXIT.                                                                
035700 4050-SUM-ONE-ITEM.                                                       
035800     ADD WS-IT-SUBTOTAL (WS-ITEM-IDX) TO WS-SV-TOTAL.                     
035900 4050-EXIT.                                                               
036000     EXIT.                                                                
036100*****************************************************************         
036200* R8 - DEFAULT STATUS AND DATE, THEN WRITE THE HEADER RECORD AND          
036300* EACH LINE ITEM RECORD.                                                  
036400*****************************************************************         
036500 4100-WRITE-HEADER-AND-ITEMS.                                             
036600     MOVE WS-SV-TXN-ID      TO TXN-ID.                                    
036700     MOVE WS-SV-ACCT-ID     TO TXN-ACCT-ID.                               
036800     MOVE WS-SV-CREATOR-ID  TO TXN-CREATOR-ID.                            
036900     MOVE WS-SV-TYPE-SW     TO TXN-TYPE-SW.                               
037000     MOVE "C"               TO TXN-STATUS-SW.                             
037100     IF WS-SV-DATE = ZERO                                                 
037200         MOVE WS-CURRENT-DATE TO TXN-DATE                                 
037300     ELSE                                                                 
037400         MOVE WS-SV-DATE      TO TXN-DATE.                                
037500     MOVE WS-SV-PARTY-ID    TO TXN-PARTY-ID.                              
037600     MOVE WS-SV-REF-NO      TO TXN-REF-NO.                                
037700     MOVE WS-SV-TOTAL       TO TXN-TOTAL.                                 
037800     MOVE WS-ITEM-CNT       TO TXN-ITEM-CNT.                              
037900     MOVE SPACES            TO TXN-NOTES.                                 
038000     WRITE TXN-HEADER-RECORD.                                             
038100     PERFORM 4150-WRITE-ONE-ITEM THRU 4150-EXIT                           
038200         VARYING WS-ITEM-IDX FROM 1 BY 1                                  
038300         UNTIL WS-ITEM-IDX > WS-ITEM-CNT.                                 
038400 4100-EXIT.                                                               
038500     EXIT.                                                                
038600 4150-WRITE-ONE-ITEM.                                                     
038700     MOVE WS-SV-TXN-ID                  TO ITM-TXN-ID.                    
038800     MOVE WS-ITEM-IDX                   TO ITM-SEQ.                       
038900     MOVE WS-IT-PROD-ID (WS-ITEM-IDX)    TO ITM-PROD-ID.                  
039000     MOVE WS-IT-QTY (WS-ITEM-IDX)        TO ITM-QTY.                      
039100     MOVE WS-IT-UNIT-PRICE (WS-ITEM-IDX) TO ITM-UNIT-PRICE.               
039200     MOVE WS-IT-SUBTOTAL (WS-ITEM-IDX)   TO ITM-SUBTOTAL.                 
039300     WRITE TXN-ITEM-RECORD.                                               
039400 4150-EXIT.                                                               
039500     EXIT.                                                                
039600*****************************************************************         
039700* REWRITE EVERY PRODUCT TOUCHED BY THIS GROUP WITH ITS NEW STOCK.         
039800*****************************************************************         
039900 4200-UPDATE-PRODUCT-STOCK.                                               
040000     PERFORM 4250-UPDATE-ONE-PRODUCT THRU 4250-EXIT                       
040100         VARYING WS-ITEM-IDX FROM 1 BY 1                                  
040200         UNTIL WS-ITEM-IDX > WS-ITEM-CNT.                                 
040300 4200-EXIT.                                                               
040400     EXIT.                                                                
040500 4250-UPDATE-ONE-PRODUCT.                                                 
040600     MOVE WS-IT-PROD-ID (WS-ITEM-IDX) TO PROD-ID.                         
040700     READ PRODMAST-FILE                                                   
040800         INVALID KEY CONTINUE.                                            
040900     MOVE WS-IT-NEW-STOCK (WS-ITEM-IDX) TO PROD-STOCK.                    
041000     REWRITE PRODUCT-RECORD.                                              
041100 4250-EXIT.                                                               
041200     EXIT.                                                                
041300*****************************************************************         
041400* REJECT GROUP  -  WRITE ONE LINE TO ERRLST AND COUNT IT.  NO             
041500* STOCK OR TRANSACTION RECORD IS WRITTEN.                                 
041600*****************************************************************         
041700 7000-REJECT-GROUP.                                                       
041800     ADD 1 TO WS-REJECT-CNT.                                              
041900     PERFORM 7100-WRITE-REJECT-LINE THRU 7100-EXIT.                       
042000 7000-EXIT.                                                               
042100     EXIT.                                                                
042200 7100-WRITE-REJECT-LINE.                                                  
042300     MOVE "TXNPOST "       TO DTL-UNIT-NAME.                              
042400     MOVE WS-SV-TXN-ID     TO DTL-KEY-ID.                                 
042500     MOVE WS-REJECT-REASON TO DTL-REASON.                                 
042600     WRITE ERRL-LINE FROM WS-ERRL-DETAIL.                                 
042700 7100-EXIT.                                                               
042800     EXIT.                                                                
042900*****************************************************************         
043000* TERMINATE  -  CLOSE FILES AND LOG THE RUN TOTALS TO THE SYSTEM
043100* CONSOLE FOR THE OPERATOR'S RUN LOG.
043200*****************************************************************         
043300 8000-TERMINATE.                                                          
043400     DISPLAY "TXNPOST SALES POSTED     " WS-SALES-CNT " " WS-SALES        
043500     DISPLAY "TXNPOST PURCHASES POSTED " WS-PURCH-CNT " " WS-PURCH        
043600     DISPLAY "TXNPOST REJECTED         " WS-REJECT-CNT.                   
043700     CLOSE TXNIN-FILE.                                                    
043800     CLOSE PRODMAST-FILE.                                                 
043900     CLOSE CLIMAST-FILE.                                                  
044000     CLOSE PROMAST-FILE.                                                  
044100     CLOSE TXNHDR-FILE.                                                   
044200     CLOSE TXNITEM-FILE.                                                  
044300     CLOSE ERRLST-FILE.                                                   
044400 8000-EXIT.                                                               
044500     EXIT.                                                                
044600*****************************************************************         
044700* READ THE NEXT TXNIN RECORD, SETTING THE EOF SWITCH AT END.              
044800*****************************************************************         
044900 9100-READ-TXNIN.                                                         
045000     READ TXNIN-FILE                                                      
045100         AT END MOVE "Y" TO WS-TXNIN-EOF-SW.                              
045200 9100-EXIT.                                                               
045300     EXIT.                                                                
045400*****************************************************************         
045500* FIND A PRODUCT BY KEY AND CHECK ACCOUNT OWNERSHIP (R2).                 
045600*****************************************************************         
045700 9200-FIND-PRODUCT.                                                       
045800     READ PRODMAST-FILE                                                   
045900         INVALID KEY MOVE 2 TO WS-APPL-RETURN-CODE.                       
046000     IF WS-PRODMAST-STAT-1 = "0"                                          
046100         IF PROD-ACCT-ID = WS-SV-ACCT-ID                                  
046200             MOVE 1 TO WS-APPL-RETURN-CODE                                
046300         ELSE                                                             
046400             MOVE 2 TO WS-APPL-RETURN-CODE.                               
046500 IF WS-APPL-RETURN-CODE = REC-NOT-FOUND
046600         MOVE "Y" TO WS-GROUP-REJECT-SW                                   
046700         STRING "Product "       DELIMITED SIZE                           
046800                 PROD-ID          DELIMITED SIZE                          
046900                 " not found or does not belong to user"                  
047000                                  DELIMITED SIZE                          
047100             INTO WS-REJECT-REASON.                                       
047200 9200-EXIT.                                                               
047300     EXIT.                                                                
047400*****************************************************************         
047500* FIND THE SALE'S CLIENT AND CHECK ACCOUNT OWNERSHIP (R2).                
047600*****************************************************************         
047700 9300-FIND-CLIENT.                                                        
047800     MOVE WS-SV-PARTY-ID TO PTY-ID OF CLIENT-RECORD.                      
047900     READ CLIMAST-FILE                                                    
048000         INVALID KEY MOVE 2 TO WS-APPL-RETURN-CODE.                       
048100     IF WS-CLIMAST-STAT-1 = "0"                                           
048200         IF PTY-ACCT-ID OF CLIENT-RECORD = WS-SV-ACCT-ID                  
048300             MOVE 1 TO WS-APPL-RETURN-CODE                                
048400         ELSE                                                             
048500             MOVE 2 TO WS-APPL-RETURN-CODE.                               
048600 IF WS-APPL-RETURN-CODE = REC-NOT-FOUND
048700         MOVE "Y" TO WS-GROUP-REJECT-SW                                   
048800         STRING "Client "        DELIMITED SIZE                           
048900                 WS-SV-PARTY-ID   DELIMITED SIZE                          
049000                 " not found or does not belong to user"                  
049100                                  DELIMITED SIZE                          
049200             INTO WS-REJECT-REASON.                                       
049300 9300-EXIT.                                                               
049400     EXIT.                                                                
049500*****************************************************************         
049600* FIND THE PURCHASE'S PROVIDER AND CHECK ACCOUNT OWNERSHIP (R2).          
049700*****************************************************************         
049800 9400-FIND-PROVIDER.                                                      
049900     MOVE WS-SV-PARTY-ID TO PTY-ID OF PROVIDER-RECORD.                    
050000     READ PROMAST-FILE                                                    
050100         INVALID KEY MOVE 2 TO WS-APPL-RETURN-CODE.                       
050200     IF WS-PROMAST-STAT-1 = "0"                                           
050300         IF PTY-ACCT-ID OF PROVIDER-RECORD = WS-SV-ACCT-ID                
050400             MOVE 1 TO WS-APPL-RETURN-CODE                                
050500         ELSE                                                             
050600             MOVE 2 TO WS-APPL-RETURN-CODE.                               
050700 IF WS-APPL-RETURN-CODE = REC-NOT-FOUND
050800         MOVE "Y" TO WS-GROUP-REJECT-SW                                   
050900         STRING "Provider "      DELIMITED SIZE                           
051000                 WS-SV-PARTY-ID   DELIMITED SIZE                          
051100                 " not found or does not belong to user"                  
051200                                  DELIMITED SIZE                          
051300             INTO WS-REJECT-REASON.                                       
051400 9400-EXIT.                                                               
051500     EXIT.                                                                
051600                                                                          
