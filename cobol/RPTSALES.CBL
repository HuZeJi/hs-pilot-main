000100*****************************************************************         
000200* RPTSALES.CBL                                                            
000300*                                                                         
000400* SALES REPORT  -  TOTALS POSTED SALE TRANSACTIONS FOR ONE                
000500* ACCOUNT OVER A DATE RANGE, OPTIONALLY BROKEN OUT BY CLIENT.             
000600*                                                                         
000700* THE RUN PARAMETERS (ACCOUNT, DATE RANGE, CLIENT-BREAK SWITCH)
000800* ARE TAKEN OFF A PARAMETER CARD, THEN USED TO DRIVE A SCAN OF
000900* TXNHDR - ON THE TXN-PARTY-ID ALTERNATE KEY WHEN THE CLIENT
000950* BREAK IS WANTED, OTHERWISE ON THE TXN-ID PRIMARY KEY.
001100*****************************************************************         
001200*   DATE       BY    TICKET     DESCRIPTION                               
001300*   --------   ----  ---------  -------------------------------           
001400*   09/11/90   RDW   STK-0058   ORIGINAL REPORT, GRAND TOTAL ONLY.        
001500*   03/14/92   RDW   STK-0063   ADDED CLIENT CONTROL BREAK OPTION.        
001600*   08/08/99   LCM   STK-0150   Y2K REVIEW - DATE COMPARE IS ON           
001700*                               8-DIGIT CCYYMMDD; NO CHANGE               
001800*                               REQUIRED.                                 
001900*   01/22/03   WJT   STK-0177   HEADING NOW SHOWS THE RUN DATE.
001950*   06/30/03   LCM   STK-0183   CLIENT BREAK WAS RE-TRIGGERING ON
001960*                               EVERY CHANGE OF TXN-PARTY-ID IN
001970*                               TXN-ID ORDER INSTEAD OF PRINTING
001980*                               ONE LINE PER CLIENT - ADDED THE
001990*                               TXN-PARTY-ID ALTERNATE KEY AND
001995*                               START THE SCAN ON IT WHEN THE
001998*                               BREAK OPTION IS ON.
002000*****************************************************************
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.    RPTSALES.                                                 
002300 AUTHOR.        R D WALKOWSKI.                                            
002400 INSTALLATION.  BILLPRO SOFTWARE - INVENTORY SYSTEMS GROUP.               
002500 DATE-WRITTEN.  09/11/1990.                                               
002600 DATE-COMPILED.                                                           
002700 SECURITY.      COMPANY CONFIDENTIAL.  INTERNAL USE ONLY.                 
002800*                                                                         
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER.   USL-486.                                              
003200 OBJECT-COMPUTER.   USL-486.                                              
003300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                    
003400                    UPSI-0 ON TRACE-SW.                                   
003500*                                                                         
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT TXNHDR-FILE     ASSIGN   "TXNHDR"
003900                             ORGANIZATION INDEXED
004000                             ACCESS   DYNAMIC
004100                             RECORD KEY TXN-ID
004150                             ALTERNATE RECORD KEY TXN-PARTY-ID
004160                                 WITH DUPLICATES
004200                             FILE STATUS WS-TXNHDR-STATUS.
004300     SELECT CLIMAST-FILE    ASSIGN   "CLIMAST"                            
004400                             ORGANIZATION INDEXED                         
004500                             ACCESS   DYNAMIC                             
004600                             RECORD KEY PTY-ID                            
004700                             FILE STATUS WS-CLIMAST-STATUS.               
004800     SELECT RPTOUT-FILE     ASSIGN   "RPTOUT"                             
004900                             ORGANIZATION LINE SEQUENTIAL                 
005000                             FILE STATUS WS-RPTOUT-STATUS.                
005100*                                                                         
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400 FD  TXNHDR-FILE.                                                         
005500     COPY TXNHDREC.                                                       
005600 FD  CLIMAST-FILE.                                                        
005700     COPY PTYREC.                                                         
005800 FD  RPTOUT-FILE.                                                         
005900     COPY RPTLNREC.                                                       
006000*                                                                         
006100 WORKING-STORAGE SECTION.                                                 
006200*****************************************************************         
006300* FILE STATUS AREAS                                                       
006400*****************************************************************         
006500 01  WS-TXNHDR-STATUS.                                                    
006600     05  WS-TXNHDR-STAT-1        PIC X.                                   
006700     05  WS-TXNHDR-STAT-2        PIC X.                                   
006800 01  WS-CLIMAST-STATUS.                                                   
006900     05  WS-CLIMAST-STAT-1       PIC X.                                   
007000     05  WS-CLIMAST-STAT-2       PIC X.                                   
007100 01  WS-RPTOUT-STATUS.                                                    
007200     05  WS-RPTOUT-STAT-1        PIC X.                                   
007300     05  WS-RPTOUT-STAT-2        PIC X.                                   
007400*****************************************************************         
007500* RUN PARAMETERS  -  ACCEPTED FROM THE COMMAND LINE AS ONE 100
007600* BYTE STRING AND REDEFINED BELOW INTO ITS FIELDS.
007700* POSITIONS 01-08 ACCOUNT ID, 09-16 DATE-FROM, 17-24 DATE-TO,
007800* POSITION  25    GROUP-BY-CLIENT SWITCH (Y/N).                           
007900*****************************************************************         
008000 01  WS-PARM-STRING               PIC X(100)  VALUE SPACES.               
008100 01  WS-PARM-GROUP REDEFINES WS-PARM-STRING.                              
008200     05  PARM-ACCT-ID              PIC 9(08).                             
008300     05  PARM-DATE-FROM             PIC 9(08).                            
008400     05  PARM-DATE-TO               PIC 9(08).                            
008500     05  PARM-GROUP-SW              PIC X.                                
008600         88  PARM-GROUP-BY-CLIENT       VALUE "Y".                        
008700     05  FILLER                      PIC X(75).                           
008800*****************************************************************         
008900* RUN SWITCHES                                                            
009000*****************************************************************         
009100 01  WS-TXNHDR-EOF-SW             PIC X      VALUE "N".
009200     88  EOF-TXNHDR                          VALUE "Y".
009250 77  REC-FOUND                    PIC S9(9) COMP-5 VALUE 1.
009260 77  REC-NOT-FOUND                PIC S9(9) COMP-5 VALUE 2.
009300 01  WS-APPL-RETURN-CODE          PIC S9(4) COMP.
009600*****************************************************************
009700* CURRENT RUN DATE  -  REDEFINED FOR THE REPORT HEADING.                  
009800*****************************************************************         
009900 01  WS-CURRENT-DATE              PIC 9(08)  VALUE ZERO.                  
010000 01  WS-CURRENT-DATE-GROUP REDEFINES WS-CURRENT-DATE.                     
010100     05  WS-CUR-CCYY                PIC 9(04).                            
010200     05  WS-CUR-MM                  PIC 9(02).                            
010300     05  WS-CUR-DD                  PIC 9(02).                            
010400*****************************************************************         
010500* CLIENT CONTROL-BREAK WORK AREAS                                         
010600*****************************************************************         
010700 01  WS-SV-CLIENT-ID               PIC 9(08)   VALUE ZERO.                
010800 01  WS-CLIENT-TOTAL               PIC S9(9)V99 VALUE ZERO.               
010900 01  WS-CLIENT-FIRST-SW            PIC X       VALUE "Y".                 
011000     88  FIRST-CLIENT                          VALUE "Y".                 
011100*****************************************************************         
011200* RUN TOTALS                                                              
011300*****************************************************************         
011400 01  WS-GRAND-TOTAL                PIC S9(9)V99 VALUE ZERO.               
011500 01  WS-TXN-CNT                    PIC S9(7) COMP VALUE ZERO.             
011600*****************************************************************         
011700* THE 132 BYTE PRINT AREA IS REDEFINED INTO A HEADING, ONE                
011800* CLIENT-BREAK DETAIL LINE AND A FOOTER LINE, THE WAY THE OLD             
011900* SCREEN AREAS WERE REDEFINED FOR DIFFERENT PAINT LAYOUTS.                
012000*****************************************************************         
012100 01  WS-PRINT-LINE                PIC X(132)  VALUE SPACES.               
012200 01  WS-HDG-1 REDEFINES WS-PRINT-LINE.                                    
012300     05  FILLER                   PIC X(06)   VALUE "ACCT =".             
012400     05  HDG-ACCT-ID               PIC 9(08).                             
012500     05  FILLER                   PIC X(08)   VALUE " FROM =".            
012600     05  HDG-DATE-FROM             PIC 9(08).                             
012700     05  FILLER                   PIC X(06)   VALUE " TO =".              
012800     05  HDG-DATE-TO               PIC 9(08).                             
012900     05  FILLER                   PIC X(08)   VALUE " RUN =".             
013000     05  HDG-RUN-DATE              PIC 9(08).                             
013100     05  FILLER                   PIC X(72)   VALUE SPACES.               
013200 01  WS-CLIENT-LINE REDEFINES WS-PRINT-LINE.                              
013300     05  CLN-CLIENT-ID             PIC 9(08).                             
013400     05  FILLER                    PIC X(02)  VALUE SPACES.               
013500     05  CLN-CLIENT-NAME           PIC X(40).                             
013600     05  FILLER                    PIC X(02)  VALUE SPACES.               
013700     05  CLN-TOTAL                 PIC ZZZ,ZZZ,ZZ9.99.                    
013800     05  FILLER                    PIC X(66)  VALUE SPACES.               
013900 01  WS-FOOTER-LINE REDEFINES WS-PRINT-LINE.                              
014000     05  FILLER                 PIC X(14)  VALUE "GRAND TOTAL=>".         
014100     05  FTR-TOTAL              PIC ZZZ,ZZZ,ZZ9.99.                       
014200     05  FILLER                 PIC X(08)  VALUE " COUNT =".              
014300     05  FTR-CNT                PIC ZZZ,ZZ9.                              
014400     05  FILLER                 PIC X(89)  VALUE SPACES.                  
014500*                                                                         
014600 PROCEDURE DIVISION.                                                      
014700*****************************************************************         
014800 0000-MAINLINE-SECTION SECTION.                                           
014900 0000-MAINLINE.                                                           
015000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
015100     PERFORM 2000-PROCESS-ONE-HEADER THRU 2000-EXIT                       
015200         UNTIL EOF-TXNHDR.                                                
015300     IF PARM-GROUP-BY-CLIENT AND WS-SV-CLIENT-ID NOT = ZERO               
015400         PERFORM 4000-PRINT-CLIENT-BREAK THRU 4000-EXIT.                  
015500     PERFORM 5000-PRINT-FOOTER THRU 5000-EXIT.                            
015600     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
015700     STOP RUN.                                                            
015800*****************************************************************
015900* INITIALIZE - PARSE THE PARAMETER CARD, OPEN FILES, PRINT THE
016000* HEADING AND START THE TXNHDR SCAN.  WHEN THE CLIENT BREAK IS
016050* ON, THE SCAN IS STARTED ON THE TXN-PARTY-ID ALTERNATE KEY SO
016060* ONE CLIENT'S HEADERS ARE CONTIGUOUS FOR THE BREAK LOGIC BELOW;
016070* OTHERWISE THE PRIMARY TXN-ID KEY IS USED SINCE ONLY THE GRAND
016080* TOTAL IS WANTED AND ORDER DOES NOT MATTER.
016100*****************************************************************
016200 1000-INITIALIZE.                                                         
016300     ACCEPT WS-PARM-STRING FROM COMMAND-LINE.                             
016400     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
016500     OPEN INPUT TXNHDR-FILE.                                              
016600     OPEN INPUT CLIMAST-FILE.                                             
016700     OPEN OUTPUT RPTOUT-FILE.                                             
016800     MOVE PARM-ACCT-ID     TO HDG-ACCT-ID.                                
016900     MOVE PARM-DATE-FROM   TO HDG-DATE-FROM.                              
017000     MOVE PARM-DATE-TO     TO HDG-DATE-TO.                                
017100     MOVE WS-CURRENT-DATE  TO HDG-RUN-DATE.                               
017200     WRITE RPT-LINE FROM WS-HDG-1.
017250     IF PARM-GROUP-BY-CLIENT
017260         MOVE LOW-VALUES TO TXN-PARTY-ID
017270         START TXNHDR-FILE KEY NOT < TXN-PARTY-ID
017280             INVALID KEY MOVE "Y" TO WS-TXNHDR-EOF-SW
017290     ELSE
017300         MOVE LOW-VALUES TO TXN-ID
017400         START TXNHDR-FILE KEY NOT < TXN-ID
017500             INVALID KEY MOVE "Y" TO WS-TXNHDR-EOF-SW.
017600     IF NOT EOF-TXNHDR
017700         PERFORM 9100-READ-NEXT-HEADER THRU 9100-EXIT.
017800 1000-EXIT.                                                               
017900     EXIT.                                                                
018000*****************************************************************         
018100* R22 - SELECT SALE HEADERS FOR THE ACCOUNT WITHIN THE DATE               
018200* RANGE, INCLUSIVE ON BOTH ENDS.  CANCELLED TRANSACTIONS ARE              
018300* NOT EXCLUDED.                                                           
018400*****************************************************************         
018500 2000-PROCESS-ONE-HEADER.                                                 
018600     IF TXN-ACCT-ID = PARM-ACCT-ID                                        
018700        AND TXN-TYPE-SALE                                                 
018800        AND TXN-DATE NOT < PARM-DATE-FROM                                 
018900        AND TXN-DATE NOT > PARM-DATE-TO                                   
019000         PERFORM 3000-ACCUMULATE-HEADER THRU 3000-EXIT.                   
019100     PERFORM 9100-READ-NEXT-HEADER THRU 9100-EXIT.                        
019200 2000-EXIT.                                                               
019300     EXIT.                                                                
019400*****************************************************************         
019500* R23 - ROLL THE GRAND TOTAL, AND THE PER-CLIENT TOTAL WHEN THE           
019600* GROUP-BY-CLIENT OPTION IS ON (CONTROL BREAK ON TXN-PARTY-ID).           
019700*****************************************************************         
019800 3000-ACCUMULATE-HEADER.                                                  
019900     ADD 1            TO WS-TXN-CNT.                                      
020000     ADD TXN-TOTAL    TO WS-GRAND-TOTAL.                                  
020100     IF PARM-GROUP-BY-CLIENT                                              
020200         IF FIRST-CLIENT                                                  
020300             MOVE "N"            TO WS-CLIENT-FIRST-SW                    
020400             MOVE TXN-PARTY-ID   TO WS-SV-CLIENT-ID                       
020500         ELSE                                                             
020600             IF TXN-PARTY-ID NOT = WS-SV-CLIENT-ID                        
020700                 PERFORM 4000-PRINT-CLIENT-BREAK THRU 4000-EXIT           
020800                 MOVE TXN-PARTY-ID TO WS-SV-CLIENT-ID.                    
020900         ADD TXN-TOTAL TO WS-CLIENT-TOTAL.                                
021000 3000-EXIT.                                                               
021100     EXIT.                                                                
021200*****************************************************************         
021300* PRINT ONE CLIENT-BREAK LINE AND RESET THE ACCUMULATOR.                  
021400*****************************************************************         
021500 4000-PRINT-CLIENT-BREAK.                                                 
021600     MOVE WS-SV-CLIENT-ID TO PTY-ID.                                      
021700     READ CLIMAST-FILE
021800         INVALID KEY MOVE 2 TO WS-APPL-RETURN-CODE.
021850     IF WS-CLIMAST-STAT-1 = "0"
021860         MOVE 1 TO WS-APPL-RETURN-CODE.
021900     MOVE WS-SV-CLIENT-ID TO CLN-CLIENT-ID.
022000     IF WS-APPL-RETURN-CODE = REC-FOUND
022100         MOVE PTY-NAME TO CLN-CLIENT-NAME                                 
022200     ELSE                                                                 
022300         MOVE "*** CLIENT NOT ON FILE ***" TO CLN-CLIENT-NAME.            
022400     MOVE WS-CLIENT-TOTAL TO CLN-TOTAL.                                   
022500     WRITE RPT-LINE FROM WS-CLIENT-LINE.                                  
022600     MOVE ZERO TO WS-CLIENT-TOTAL.                                        
022700 4000-EXIT.                                                               
022800     EXIT.                                                                
022900*****************************************************************         
023000* PRINT THE GRAND TOTAL FOOTER.                                           
023100*****************************************************************         
023200 5000-PRINT-FOOTER.                                                       
023300     MOVE WS-GRAND-TOTAL TO FTR-TOTAL.                                    
023400     MOVE WS-TXN-CNT      TO FTR-CNT.                                     
023500     WRITE RPT-LINE FROM WS-FOOTER-LINE.                                  
023600 5000-EXIT.                                                               
023700     EXIT.                                                                
023800*****************************************************************         
023900* TERMINATE  -  CLOSE FILES.                                              
024000*****************************************************************         
024100 8000-TERMINATE.                                                          
024200     CLOSE TXNHDR-FILE.                                                   
024300     CLOSE CLIMAST-FILE.                                                  
024400     CLOSE RPTOUT-FILE.                                                   
024500 8000-EXIT.                                                               
024600     EXIT.                                                                
024700*****************************************************************         
024800* READ THE NEXT HEADER IN KEY SEQUENCE.                                   
024900*****************************************************************         
025000 9100-READ-NEXT-HEADER.                                                   
025100     READ TXNHDR-FILE NEXT RECORD                                         
025200         AT END MOVE "Y" TO WS-TXNHDR-EOF-SW.                             
025300 9100-EXIT.                                                               
025400     EXIT.                                                                
025500                                                                          
