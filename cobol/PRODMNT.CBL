000100*****************************************************************         
000200* PRODMNT.CBL                                                             
000300*                                                                         
000400* PRODUCT MASTER MAINTENANCE  -  ADD, UPDATE, STATUS CHANGE,              
000500* DELETE AND STOCK ADJUSTMENT AGAINST PRODMAST, DRIVEN BY THE             
000600* NIGHTLY PRODREQ FEED.                                                   
000700*                                                                         
000800* EVERY ACTION LOOKS UP THE PRODUCT BY ACCOUNT AND PRODUCT ID
000900* FIRST AND CHECKS OWNERSHIP AND STATUS BEFORE TOUCHING PRODMAST,
001000* SO A BAD REQUEST CANNOT SLIP AN ADD/UPDATE/DELETE THROUGH
001100* AGAINST SOMEONE ELSE'S PRODUCT.
001300*****************************************************************         
001400*   DATE       BY    TICKET     DESCRIPTION                               
001500*   --------   ----  ---------  -------------------------------           
001600*   07/02/90   RDW   STK-0050   ORIGINAL BATCH CONVERSION, ADD            
001700*                               AND UPDATE ACTIONS ONLY.                  
001800*   03/14/92   RDW   STK-0063   ADDED STATUS AND DELETE ACTIONS.          
001900*   02/11/94   LCM   STK-0091   ADDED STOCK ADJUST ACTION AND THE         
002000*                               DELETE USAGE-COUNT CHECK AGAINST          
002100*                               TXNITEM.                                  
002200*   08/08/99   LCM   STK-0150   Y2K REVIEW - NO DATE FIELDS IN            
002300*                               THIS RECORD; NO CHANGE REQUIRED.          
002400*   01/22/03   WJT   STK-0177   ADDED RUN TOTALS REPORT AT EOJ.           
002500*****************************************************************         
002600 IDENTIFICATION DIVISION.                                                 
002700 PROGRAM-ID.    PRODMNT.                                                  
002800 AUTHOR.        R D WALKOWSKI.                                            
002900 INSTALLATION.  BILLPRO SOFTWARE - INVENTORY SYSTEMS GROUP.               
003000 DATE-WRITTEN.  07/02/1990.                                               
003100 DATE-COMPILED.                                                           
003200 SECURITY.      COMPANY CONFIDENTIAL.  INTERNAL USE ONLY.                 
003300*                                                                         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.   USL-486.                                              
003700 OBJECT-COMPUTER.   USL-486.                                              
003800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                    
003900                    UPSI-0 ON TRACE-SW.                                   
004000*                                                                         
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT PRODREQ-FILE    ASSIGN   "PRODREQ"                            
004400                             ORGANIZATION SEQUENTIAL                      
004500                             FILE STATUS WS-PRODREQ-STATUS.               
004600     SELECT PRODMAST-FILE   ASSIGN   "PRODMAST"                           
004700                             ORGANIZATION INDEXED                         
004800                             ACCESS   DYNAMIC                             
004900                             RECORD KEY PROD-ID                           
005000                             FILE STATUS WS-PRODMAST-STATUS.              
005100     SELECT TXNITEM-FILE    ASSIGN   "TXNITEM"                            
005200                             ORGANIZATION INDEXED                         
005300                             ACCESS   DYNAMIC                             
005400                             RECORD KEY ITM-TXN-ID WITH DUPLICATES        
005500                             FILE STATUS WS-TXNITEM-STATUS.               
005600     SELECT ERRLST-FILE     ASSIGN   "ERRLST"                             
005700                             ORGANIZATION LINE SEQUENTIAL                 
005800                             FILE STATUS WS-ERRLST-STATUS.                
005900*                                                                         
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200 FD  PRODREQ-FILE.                                                        
006300     COPY PRODREQREC.                                                     
006400 FD  PRODMAST-FILE.                                                       
006500     COPY PRODREC.                                                        
006600 FD  TXNITEM-FILE.                                                        
006700     COPY TXNITREC.                                                       
006800 FD  ERRLST-FILE.                                                         
006900     COPY ERRLREC.                                                        
007000*                                                                         
007100 WORKING-STORAGE SECTION.                                                 
007200*****************************************************************         
007300* FILE STATUS AREAS                                                       
007400*****************************************************************         
007500 01  WS-PRODREQ-STATUS.                                                   
007600     05  WS-PRODREQ-STAT-1       PIC X.                                   
007700     05  WS-PRODREQ-STAT-2       PIC X.                                   
007800 01  WS-PRODMAST-STATUS.                                                  
007900     05  WS-PRODMAST-STAT-1      PIC X.                                   
008000     05  WS-PRODMAST-STAT-2      PIC X.                                   
008100 01  WS-TXNITEM-STATUS.                                                   
008200     05  WS-TXNITEM-STAT-1       PIC X.                                   
008300     05  WS-TXNITEM-STAT-2       PIC X.                                   
008400 01  WS-ERRLST-STATUS.                                                    
008500     05  WS-ERRLST-STAT-1        PIC X.                                   
008600     05  WS-ERRLST-STAT-2        PIC X.                                   
008700*****************************************************************         
008800* RUN SWITCHES                                                            
008900*****************************************************************         
009000 01  WS-PRODREQ-EOF-SW           PIC X       VALUE "N".                   
009100     88  EOF-PRODREQ                          VALUE "Y".                  
009200 01  WS-REQ-REJECT-SW            PIC X       VALUE "N".                   
009300     88  REQ-REJECTED                         VALUE "Y".                  
009400     88  REQ-ACCEPTED                         VALUE "N".                  
009500 01  WS-DUP-FOUND-SW             PIC X       VALUE "N".                   
009600     88  DUP-SKU-FOUND                        VALUE "Y".                  
009650 77  REC-FOUND                   PIC S9(9) COMP-5 VALUE 1.
009660 77  REC-NOT-FOUND               PIC S9(9) COMP-5 VALUE 2.
009700 01  WS-APPL-RETURN-CODE         PIC S9(4) COMP.
010000*****************************************************************         
010100* CURRENT RUN DATE  -  REDEFINED FOR THE REJECT LISTING HEADING.          
010200*****************************************************************         
010300 01  WS-CURRENT-DATE             PIC 9(08)   VALUE ZERO.                  
010400 01  WS-CURRENT-DATE-GROUP REDEFINES WS-CURRENT-DATE.                     
010500     05  WS-CUR-CCYY               PIC 9(04).                             
010600     05  WS-CUR-MM                 PIC 9(02).                             
010700     05  WS-CUR-DD                 PIC 9(02).                             
010800*****************************************************************         
010900* REQUEST SAVE AREA  -  UPPERCASED SKU FOR CASE-INSENSITIVE               
011000* COMPARE IS CARRIED SEPARATELY FROM THE AS-KEYED REQ-SKU.                
011100*****************************************************************         
011200 01  WS-SV-ACTION-SW              PIC X.                                  
011300 01  WS-SV-ACCT-ID                PIC 9(08).                              
011400 01  WS-SV-PROD-ID                PIC 9(08).                              
011500 01  WS-SV-SKU                    PIC X(12).                              
011600 01  WS-SV-SKU-UPPER              PIC X(12).                              
011700 01  WS-CAND-SKU-UPPER            PIC X(12).                              
011800 01  WS-USAGE-CNT                 PIC S9(7) COMP   VALUE ZERO.            
011900 01  WS-LOWER-ALPHA                PIC X(26) VALUE                        
012000         "abcdefghijklmnopqrstuvwxyz".                                    
012100 01  WS-UPPER-ALPHA                PIC X(26) VALUE                        
012200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
012300*****************************************************************         
012400* RUN TOTALS                                                              
012500*****************************************************************         
012600 01  WS-ADD-CNT                   PIC S9(7) COMP   VALUE ZERO.            
012700 01  WS-UPD-CNT                   PIC S9(7) COMP   VALUE ZERO.            
012800 01  WS-STAT-CNT                  PIC S9(7) COMP   VALUE ZERO.            
012900 01  WS-DEL-CNT                   PIC S9(7) COMP   VALUE ZERO.            
013000 01  WS-ADJ-CNT                   PIC S9(7) COMP   VALUE ZERO.            
013100 01  WS-REJECT-CNT                PIC S9(7) COMP   VALUE ZERO.            
013200*****************************************************************         
013300* REJECT REASON TEXT AND ERRLST PRINT AREA  -  HEADING AND                
013400* DETAIL SHARE ONE 132 BYTE AREA, REDEFINED THE WAY THE OLD               
013500* SCREEN AREAS WERE REDEFINED FOR DIFFERENT PAINT LAYOUTS.                
013600*****************************************************************         
013700 01  WS-REJECT-REASON            PIC X(60)   VALUE SPACES.                
013800 01  WS-ERRL-PRINT-LINE          PIC X(132)  VALUE SPACES.                
013900 01  WS-ERRL-HDG-1 REDEFINES WS-ERRL-PRINT-LINE.                          
014000     05  FILLER                   PIC X(10)   VALUE "PRODMNT  ".          
014100     05  HDG-TEXT                 PIC X(40)   VALUE                       
014200             "PRODUCT MAINTENANCE - REJECT LISTING".                      
014300     05  FILLER                   PIC X(10)   VALUE "RUN DATE ".          
014400     05  HDG-RUN-DATE              PIC 9(08).                             
014500     05  FILLER                   PIC X(64)   VALUE SPACES.               
014600 01  WS-ERRL-DETAIL REDEFINES WS-ERRL-PRINT-LINE.                         
014700     05  DTL-UNIT-NAME             PIC X(08).                             
014800     05  FILLER                    PIC X(02)  VALUE SPACES.               
014900     05  DTL-KEY-ID                PIC 9(08).                             
015000     05  FILLER                    PIC X(02)  VALUE SPACES.               
015100     05  DTL-REASON                PIC X(100).                            
015200     05  FILLER                    PIC X(12)  VALUE SPACES.               
015300*                                                                         
015400 PROCEDURE DIVISION.                                                      
015500*****************************************************************         
015600 0000-MAINLINE-SECTION SECTION.                                           
015700 0000-MAINLINE.                                                           
015800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
015900     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT                      
016000         UNTIL EOF-PRODREQ.                                               
016100     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
016200     STOP RUN.                                                            
016300*****************************************************************         
016400* INITIALIZE - OPEN FILES, PRINT THE REJECT LISTING HEADING AND           
016500* PRIME THE FIRST READ.                                                   
016600*****************************************************************         
016700 1000-INITIALIZE.                                                         
016800     OPEN INPUT  PRODREQ-FILE.                                            
016900     OPEN I-O    PRODMAST-FILE.                                           
017000     OPEN INPUT  TXNITEM-FILE.                                            
017100     OPEN OUTPUT ERRLST-FILE.                                             
017200     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
017300     MOVE WS-CURRENT-DATE   TO HDG-RUN-DATE.                              
017400     WRITE ERRL-LINE FROM WS-ERRL-HDG-1.                                  
017500     PERFORM 9100-READ-PRODREQ THRU 9100-EXIT.                            
017600 1000-EXIT.                                                               
017700     EXIT.                                                                
017800*****************************************************************         
017900* PROCESS ONE REQUEST - DISPATCH ON THE ACTION CODE.                      
018000*****************************************************************         
018100 2000-PROCESS-ONE-REQUEST.                                                
018200     MOVE REQ-ACTION-SW  TO WS-SV-ACTION-SW.                              
018300     MOVE REQ-ACCT-ID    TO WS-SV-ACCT-ID.                                
018400     MOVE REQ-PROD-ID    TO WS-SV-PROD-ID.                                
018500     MOVE "N"            TO WS-REQ-REJECT-SW.                             
018600     MOVE SPACES         TO WS-REJECT-REASON.                             
018700     EVALUATE TRUE                                                        
018800         WHEN REQ-ACTION-ADD                                              
018900             PERFORM 3000-DO-ADD THRU 3000-EXIT                           
019000         WHEN REQ-ACTION-UPDATE                                           
019100             PERFORM 3100-DO-UPDATE THRU 3100-EXIT                        
019200         WHEN REQ-ACTION-STATUS                                           
019300             PERFORM 3200-DO-STATUS THRU 3200-EXIT                        
019400         WHEN REQ-ACTION-DELETE                                           
019500             PERFORM 3300-DO-DELETE THRU 3300-EXIT                        
019600         WHEN REQ-ACTION-STOCK-ADJUST                                     
019700             PERFORM 3400-DO-STOCK-ADJUST THRU 3400-EXIT                  
019800         WHEN OTHER                                                       
019900             MOVE "Y" TO WS-REQ-REJECT-SW                                 
020000             MOVE "Unknown action code on request" TO WS-REJECT-RE        
020100     IF REQ-REJECTED                                                      
020200         PERFORM 7000-REJECT-REQUEST THRU 7000-EXIT.                      
020300     PERFORM 9100-READ-PRODREQ THRU 9100-EXIT.                            
020400 2000-EXIT.                                                               
020500     EXIT.                                                                
020600*****************************************************************         
020700* R13/R14 - ADD.  SKU UNIQUENESS PER ACCOUNT (CASE-INSENSITIVE,           
020800* ONLY WHEN NON-BLANK) THEN DEFAULT AND WRITE.                            
020900*****************************************************************         
021000 3000-DO-ADD.                                                             
021100     MOVE SPACES TO WS-SV-SKU.                                            
021200     IF REQ-SKU NOT = SPACES                                              
021300         MOVE REQ-SKU TO WS-SV-SKU                                        
021400         PERFORM 9200-CHECK-SKU-DUP THRU 9200-EXIT.                       
021500     IF DUP-SKU-FOUND                                                     
021600         MOVE "Y" TO WS-REQ-REJECT-SW                                     
021700         MOVE "SKU already exists" TO WS-REJECT-REASON                    
021800     ELSE                                                                 
021900         PERFORM 9300-NEXT-PROD-ID THRU 9300-EXIT                         
022000         MOVE WS-SV-PROD-ID      TO PROD-ID                               
022100         MOVE REQ-ACCT-ID        TO PROD-ACCT-ID                          
022200         MOVE REQ-SKU            TO PROD-SKU                              
022300         MOVE REQ-NAME           TO PROD-NAME                             
022400         MOVE REQ-CATEGORY       TO PROD-CATEGORY                         
022500         IF REQ-UOM = SPACES                                              
022600             MOVE "UNIDAD"        TO PROD-UOM                             
022700         ELSE                                                             
022800             MOVE REQ-UOM         TO PROD-UOM                             
022900         MOVE REQ-PURCH-PRICE    TO PROD-PURCH-PRICE                      
023000         MOVE REQ-SALE-PRICE     TO PROD-SALE-PRICE                       
023100         MOVE ZERO               TO PROD-STOCK                            
023200         MOVE "Y"                TO PROD-ACTIVE-SW                        
023300         WRITE PRODUCT-RECORD                                             
023400         ADD 1 TO WS-ADD-CNT.                                             
023500 3000-EXIT.                                                               
023600     EXIT.                                                                
023700*****************************************************************         
023800* R13 - UPDATE.  PRODUCT MUST EXIST AND BELONG TO THE ACCOUNT; A          
023900* CHANGED SKU RE-RUNS THE UNIQUENESS CHECK; BLANK FIELDS ARE LEFT         
024000* ALONE.                                                                  
024100*****************************************************************         
024200 3100-DO-UPDATE.                                                          
024300     MOVE WS-SV-PROD-ID TO PROD-ID.                                       
024400     PERFORM 9400-FIND-PRODUCT-OWNED THRU 9400-EXIT.                      
024500     IF REQ-REJECTED                                                      
024600         CONTINUE                                                         
024700     ELSE                                                                 
024800         IF REQ-SKU NOT = SPACES AND REQ-SKU NOT = PROD-SKU               
024900             MOVE REQ-SKU TO WS-SV-SKU                                    
025000             PERFORM 9200-CHECK-SKU-DUP THRU 9200-EXIT                    
025100         ELSE                                                             
025200             MOVE "N" TO WS-DUP-FOUND-SW.                                 
025300     IF REQ-ACCEPTED AND DUP-SKU-FOUND                                    
025400         MOVE "Y" TO WS-REQ-REJECT-SW                                     
025500         MOVE "SKU already exists" TO WS-REJECT-REASON.                   
025600     IF REQ-ACCEPTED                                                      
025700         IF REQ-SKU NOT = SPACES                                          
025800             MOVE REQ-SKU TO PROD-SKU                                     
025900         IF REQ-NAME NOT = SPACES                                         
026000             MOVE REQ-NAME TO PROD-NAME                                   
026100         IF REQ-CATEGORY NOT = SPACES                                     
026200             MOVE REQ-CATEGORY TO PROD-CATEGORY                           
026300         IF REQ-UOM NOT = SPACES                                          
026400             MOVE REQ-UOM TO PROD-UOM                                     
026500         IF REQ-PURCH-PRICE NOT = ZERO                                    
026600             MOVE REQ-PURCH-PRICE TO PROD-PURCH-PRICE                     
026700         IF REQ-SALE-PRICE NOT = ZERO                                     
026800             MOVE REQ-SALE-PRICE TO PROD-SALE-PRICE                       
026900         REWRITE PRODUCT-RECORD                                           
027000         ADD 1 TO WS-UPD-CNT.                                             
027100 3100-EXIT.                                                               
027200     EXIT.                                                                
027300*****************************************************************         
027400* STATUS.  PRODUCT MUST EXIST AND BELONG TO THE ACCOUNT.                  
027500*****************************************************************         
027600 3200-DO-STATUS.                                                          
027700     MOVE WS-SV-PROD-ID TO PROD-ID.                                       
027800     PERFORM 9400-FIND-PRODUCT-OWNED THRU 9400-EXIT.                      
027900     IF REQ-ACCEPTED                                                      
028000         MOVE REQ-ACTIVE-SW TO PROD-ACTIVE-SW                             
028100         REWRITE PRODUCT-RECORD                                           
028200         ADD 1 TO WS-STAT-CNT.                                            
028300 3200-EXIT.                                                               
028400     EXIT.                                                                
028500*****************************************************************         
028600* R15 - DELETE.  BLOCKED WHEN THE PRODUCT IS USED ON ANY POSTED           
028700* LINE ITEM.                                                              
028800*****************************************************************         
028900 3300-DO-DELETE.                                                          
029000     MOVE WS-SV-PROD-ID TO PROD-ID.                                       
029100     PERFORM 9400-FIND-PRODUCT-OWNED THRU 9400-EXIT.                      
029200     IF REQ-REJECTED                                                      
029300         CONTINUE                                                         
029400     ELSE                                                                 
029500         PERFORM 9500-COUNT-ITEM-USAGE THRU 9500-EXIT                     
029600         IF WS-USAGE-CNT > ZERO                                           
029700             MOVE "Y" TO WS-REQ-REJECT-SW                                 
029800             STRING "Cannot delete product: referenced in "               
029900                        DELIMITED SIZE                                    
030000                     WS-USAGE-CNT        DELIMITED SIZE                   
030100                     " transaction(s)"   DELIMITED SIZE                   
030200                 INTO WS-REJECT-REASON                                    
030300         ELSE                                                             
030400             DELETE PRODMAST-FILE                                         
030500             ADD 1 TO WS-DEL-CNT.                                         
030600 3300-EXIT.                                                               
030700     EXIT.                                                                
030800*****************************************************************         
030900* R16 - STOCK ADJUST.  NEW STOCK = CURRENT + SIGNED ADJUSTMENT;           
031000* MUST NOT GO NEGATIVE.                                                   
031100*****************************************************************         
031200 3400-DO-STOCK-ADJUST.                                                    
031300     MOVE WS-SV-PROD-ID TO PROD-ID.                                       
031400     PERFORM 9400-FIND-PRODUCT-OWNED THRU 9400-EXIT.                      
031500     IF REQ-REJECTED                                                      
031600         CONTINUE                                                         
031700     ELSE                                                                 
031800         IF (PROD-STOCK + REQ-STOCK-ADJ) < ZERO                           
031900             MOVE "Y" TO WS-REQ-REJECT-SW                                 
032000             MOVE "Stock level cannot be negative" TO WS-REJECT-RE        
032100         ELSE                                                             
032200             ADD REQ-STOCK-ADJ TO PROD-STOCK                              
032300             REWRITE PRODUCT-RECORD                                       
032400             ADD 1 TO WS-ADJ-CNT.                                         
032500 3400-EXIT.                                                               
032600     EXIT.                                                                
032700*****************************************************************         
032800* REJECT ONE REQUEST  -  WRITE ONE ERRLST LINE AND COUNT IT.              
032900*****************************************************************         
033000 7000-REJECT-REQUEST.                                                     
033100     ADD 1 TO WS-REJECT-CNT.                                              
033200     MOVE "PRODMNT "       TO DTL-UNIT-NAME.                              
033300     MOVE WS-SV-PROD-ID    TO DTL-KEY-ID.                                 
033400     MOVE WS-REJECT-REASON TO DTL-REASON.                                 
033500     WRITE ERRL-LINE FROM WS-ERRL-DETAIL.                                 
033600 7000-EXIT.                                                               
033700     EXIT.                                                                
033800*****************************************************************         
033900* TERMINATE  -  LOG RUN TOTALS AND CLOSE FILES.                           
034000*****************************************************************         
034100 8000-TERMINATE.                                                          
034200     DISPLAY "PRODMNT ADDED       " WS-ADD-CNT.                           
034300     DISPLAY "PRODMNT UPDATED     " WS-UPD-CNT.                           
034400     DISPLAY "PRODMNT STATUS SET  " WS-STAT-CNT.                          
034500     DISPLAY "PRODMNT DELETED     " WS-DEL-CNT.                           
034600     DISPLAY "PRODMNT STOCK ADJ   " WS-ADJ-CNT.                           
034700     DISPLAY "PRODMNT REJECTED    " WS-REJECT-CNT.                        
034800     CLOSE PRODREQ-FILE.                                                  
034900     CLOSE PRODMAST-FILE.                                                 
035000     CLOSE TXNITEM-FILE.                                                  
035100     CLOSE ERRLST-FILE.                                                   
035200 8000-EXIT.                                                               
035300     EXIT.                                                                
035400*****************************************************************         
035500* READ THE NEXT MAINTENANCE REQUEST.                                      
035600*****************************************************************         
035700 9100-READ-PRODREQ.                                                       
035800     READ PRODREQ-FILE                                                    
035900         AT END MOVE "Y" TO WS-PRODREQ-EOF-SW.                            
036000 9100-EXIT.                                                               
036100     EXIT.                                                                
036200*****************************************************************         
036300* SCAN PRODMAST FOR ANOTHER PRODUCT OF THE SAME ACCOUNT WHOSE             
036400* SKU MATCHES WS-SV-SKU, CASE-INSENSITIVE.  SEQUENTIAL SCAN IS            
036500* ACCEPTABLE HERE - THE FEED THAT DRIVES THIS PROGRAM IS SMALL.           
036600*****************************************************************         
036700 9200-CHECK-SKU-DUP.                                                      
036800     MOVE "N" TO WS-DUP-FOUND-SW.                                         
036900     MOVE WS-SV-SKU TO WS-SV-SKU-UPPER.                                   
037000     INSPECT WS-SV-SKU-UPPER CONVERTING WS-LOWER-ALPHA                    
037100         TO WS-UPPER-ALPHA.                                               
037200     MOVE LOW-VALUES TO PROD-ID.                                          
037300     START PRODMAST-FILE KEY NOT < PROD-ID                                
037400         INVALID KEY MOVE "9" TO WS-PRODMAST-STAT-1.                      
037500     IF WS-PRODMAST-STAT-1 = "0"                                          
037600         PERFORM 9210-READ-NEXT-PRODUCT THRU 9210-EXIT                    
037700         PERFORM 9220-TEST-ONE-PRODUCT THRU 9220-EXIT                     
037800             UNTIL WS-PRODMAST-STAT-1 NOT = "0"                           
037900                OR DUP-SKU-FOUND.                                         
038000 9200-EXIT.                                                               
038100     EXIT.                                                                
038200 9210-READ-NEXT-PRODUCT.                                                  
038300     READ PRODMAST-FILE NEXT RECORD                                       
038400         AT END MOVE "9" TO WS-PRODMAST-STAT-1.                           
038500 9210-EXIT.                                                               
038600     EXIT.                                                                
038700 9220-TEST-ONE-PRODUCT.                                                   
038800     IF PROD-ACCT-ID = WS-SV-ACCT-ID                                      
038900        AND PROD-ID NOT = WS-SV-PROD-ID                                   
039000         MOVE PROD-SKU TO WS-CAND-SKU-UPPER                               
039100         INSPECT WS-CAND-SKU-UPPER CONVERTING WS-LOWER-ALPHA              
039200             TO WS-UPPER-ALPHA                                            
039300         IF WS-CAND-SKU-UPPER = WS-SV-SKU-UPPER                           
039400             MOVE "Y" TO WS-DUP-FOUND-SW.                                 
039500     PERFORM 9210-READ-NEXT-PRODUCT THRU 9210-EXIT.                       
039600 9220-EXIT.                                                               
039700     EXIT.                                                                
039800*****************************************************************         
039900* ASSIGN THE NEXT PRODUCT ID  -  ONE HIGHER THAN THE HIGHEST KEY          
040000* CURRENTLY ON FILE FOR THE ACCOUNT, STARTING AT 1.                       
040100*****************************************************************         
040200 9300-NEXT-PROD-ID.                                                       
040300     MOVE ZERO TO WS-SV-PROD-ID.                                          
040400     MOVE HIGH-VALUES TO PROD-ID.                                         
040500     START PRODMAST-FILE KEY NOT > PROD-ID                                
040600         INVALID KEY MOVE "9" TO WS-PRODMAST-STAT-1.                      
040700     IF WS-PRODMAST-STAT-1 = "0"                                          
040800         READ PRODMAST-FILE PREVIOUS RECORD                               
040900             AT END MOVE "9" TO WS-PRODMAST-STAT-1.                       
041000     IF WS-PRODMAST-STAT-1 = "0"                                          
041100         MOVE PROD-ID TO WS-SV-PROD-ID.                                   
041200     ADD 1 TO WS-SV-PROD-ID.                                              
041300 9300-EXIT.                                                               
041400     EXIT.                                                                
041500*****************************************************************         
041600* FIND A PRODUCT BY KEY AND CHECK ACCOUNT OWNERSHIP.                      
041700*****************************************************************         
041800 9400-FIND-PRODUCT-OWNED.                                                 
041900     READ PRODMAST-FILE                                                   
042000         INVALID KEY MOVE 2 TO WS-APPL-RETURN-CODE.                       
042100     IF WS-PRODMAST-STAT-1 = "0"                                          
042200         IF PROD-ACCT-ID = WS-SV-ACCT-ID                                  
042300             MOVE 1 TO WS-APPL-RETURN-CODE                                
042400         ELSE                                                             
042500             MOVE 2 TO WS-APPL-RETURN-CODE.                               
042600     IF WS-APPL-RETURN-CODE = REC-NOT-FOUND
042700         MOVE "Y" TO WS-REQ-REJECT-SW                                     
042800         MOVE "Product not found or does not belong to user"              
042900              TO WS-REJECT-REASON                                         
043000     ELSE                                                                 
043100         MOVE "N" TO WS-REQ-REJECT-SW.                                    
043200 9400-EXIT.                                                               
043300     EXIT.                                                                
043400*****************************************************************         
043500* COUNT TXNITEM RECORDS REFERENCING THIS PRODUCT.                         
043600*****************************************************************         
043700 9500-COUNT-ITEM-USAGE.                                                   
043800     MOVE ZERO TO WS-USAGE-CNT.                                           
043900     MOVE LOW-VALUES TO ITM-TXN-ID.                                       
044000     START TXNITEM-FILE KEY NOT < ITM-TXN-ID                              
044100         INVALID KEY MOVE "9" TO WS-TXNITEM-STAT-1.                       
044200     IF WS-TXNITEM-STAT-1 = "0"                                           
044300         PERFORM 9510-READ-NEXT-ITEM THRU 9510-EXIT                       
044400         PERFORM 9520-TEST-ONE-ITEM THRU 9520-EXIT                        
044500             UNTIL WS-TXNITEM-STAT-1 NOT = "0".                           
044600 9500-EXIT.                                                               
044700     EXIT.                                                                
044800 9510-READ-NEXT-ITEM.                                                     
044900     READ TXNITEM-FILE NEXT RECORD                                        
045000         AT END MOVE "9" TO WS-TXNITEM-STAT-1.                            
045100 9510-EXIT.                                                               
045200     EXIT.                                                                
045300 9520-TEST-ONE-ITEM.                                                      
045400     IF ITM-PROD-ID = WS-SV-PROD-ID                                       
045500         ADD 1 TO WS-USAGE-CNT.                                           
045600     PERFORM 9510-READ-NEXT-ITEM THRU 9510-EXIT.                          
045700 9520-EXIT.                                                               
045800     EXIT.                                                                
045900                                                                          
