000100*****************************************************************         
000200* TXNITREC.CPY                                                            
000300* TRANSACTION ITEM (LINE) RECORD LAYOUT  -  TXNITEM FILE                  
000400* KEYED BY ITM-TXN-ID, ITM-SEQ.  ONE RECORD PER POSTED LINE ITEM.         
000500* USED BY TXNPOST, TXNCANCL, PRODMNT (USAGE COUNT)                        
000600*****************************************************************         
000700*   DATE       BY    TICKET     DESCRIPTION                               
000800*   --------   ----  ---------  -------------------------------           
000900*   05/02/90   RDW   STK-0044   ORIGINAL LAYOUT.                          
001000*   02/11/94   LCM   STK-0091   ADDED ITM-SUBTOTAL, SEPARATED FROM        
001100*                               HEADER TOTAL FOR CANCEL REVERSAL.         
001200*****************************************************************         
001300 01  TXN-ITEM-RECORD.                                                     
001400     05  ITM-TXN-ID                  PIC 9(08).                           
001500     05  ITM-SEQ                     PIC 9(03).                           
001600     05  ITM-PROD-ID                 PIC 9(08).                           
001700     05  ITM-QTY                     PIC S9(7).                           
001800     05  ITM-UNIT-PRICE              PIC S9(7)V99.                        
001900     05  ITM-SUBTOTAL                PIC S9(9)V99.                        
002000     05  FILLER                      PIC X(14).                           
002100                                                                          
