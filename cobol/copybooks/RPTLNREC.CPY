000100*****************************************************************         
000200* RPTLNREC.CPY                                                            
000300* REPORT PRINT LINE LAYOUT  -  RPTOUT FILE  (LINE SEQUENTIAL)             
000400* ONE 132 BYTE LINE AREA SHARED BY RPTSALES AND RPTINVEN.  THE            
000500* CALLING PROGRAM BUILDS ITS OWN HEADING/DETAIL/FOOTER AREA IN            
000600* WORKING-STORAGE AND MOVES IT HERE BEFORE THE WRITE.                     
000700* USED BY RPTSALES, RPTINVEN                                              
000800*****************************************************************         
000900*   DATE       BY    TICKET     DESCRIPTION                               
001000*   --------   ----  ---------  -------------------------------           
001100*   09/11/90   RDW   STK-0058   ORIGINAL LAYOUT.                          
001200*****************************************************************         
001300 01  RPT-LINE                    PIC X(132).                              
001400                                                                          
