000100*****************************************************************         
000200* PARTYREQREC.CPY                                                         
000300* CLIENT/PROVIDER MAINTENANCE REQUEST RECORD LAYOUT  -  PARTYREQ          
000400* FILE.  ONE RECORD PER ADD/UPDATE/STATUS/DELETE REQUEST AGAINST          
000500* EITHER THE CLIENT MASTER OR THE PROVIDER MASTER, DISTINGUISHED          
000600* BY REQ-PARTY-TYPE-SW.                                                   
000700* USED BY PARTYMNT                                                        
000800*****************************************************************         
000900*   DATE       BY    TICKET     DESCRIPTION                               
001000*   --------   ----  ---------  -------------------------------           
001100*   07/16/90   RDW   STK-0053   ORIGINAL LAYOUT (ADD/UPDATE ONLY).        
001200*   03/14/92   RDW   STK-0063   ADDED S/D ACTION CODES.                   
001300*   02/11/94   LCM   STK-0091   ADDED REQ-PARTY-TYPE-SW SO ONE            
001400*                               FEED CAN MAINTAIN BOTH MASTERS.           
001500*****************************************************************         
001600 01  PARTY-REQUEST-RECORD.                                                
001700     05  REQ-ACTION-SW               PIC X.                               
001800         88  REQ-ACTION-ADD              VALUE "A".                       
001900         88  REQ-ACTION-UPDATE            VALUE "U".                      
002000         88  REQ-ACTION-STATUS            VALUE "S".                      
002100         88  REQ-ACTION-DELETE            VALUE "D".                      
002200     05  REQ-PARTY-TYPE-SW           PIC X.                               
002300         88  REQ-PARTY-IS-CLIENT          VALUE "C".                      
002400         88  REQ-PARTY-IS-PROVIDER        VALUE "P".                      
002500     05  REQ-ACCT-ID                 PIC 9(08).                           
002600     05  REQ-PTY-ID                  PIC 9(08).                           
002700     05  REQ-NAME                    PIC X(40).                           
002800     05  REQ-NIT                     PIC X(12).                           
002900     05  REQ-EMAIL                   PIC X(40).                           
003000     05  REQ-PHONE                   PIC X(15).                           
003100     05  REQ-ADDRESS                 PIC X(25).                           
003200     05  REQ-ACTIVE-SW               PIC X.                               
003300         88  REQ-SET-ACTIVE               VALUE "Y".                      
003400         88  REQ-SET-INACTIVE             VALUE "N".                      
003500     05  FILLER                      PIC X(49).                           
003600                                                                          
