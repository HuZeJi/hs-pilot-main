000100*****************************************************************         
000200* TXNHDREC.CPY                                                            
000300* TRANSACTION HEADER RECORD LAYOUT  -  TXNHDR FILE  (KEY = TXN-ID)        
000400* ONE RECORD PER POSTED SALE OR PURCHASE.                                 
000500* USED BY TXNPOST, TXNCANCL, RPTSALES, PARTYMNT (USAGE COUNT)             
000600*****************************************************************         
000700*   DATE       BY    TICKET     DESCRIPTION                               
000800*   --------   ----  ---------  -------------------------------           
000900*   05/02/90   RDW   STK-0044   ORIGINAL LAYOUT, REPLACES THE             
001000*                               SINGLE CUST.IT BALANCE RECORD WITH        
001100*                               A POSTED-TRANSACTION HEADER.              
001200*   02/11/94   LCM   STK-0091   ADDED TXN-STATUS FOR CANCEL SUPPOR        
001300*   08/08/99   LCM   STK-0150   Y2K - DATES REMAIN 9(8) YYYYMMDD.         
001400*****************************************************************         
001500 01  TXN-HEADER-RECORD.                                                   
001600     05  TXN-ID                      PIC 9(08).                           
001700     05  TXN-ACCT-ID                 PIC 9(08).                           
001800     05  TXN-CREATOR-ID              PIC 9(08).                           
001900     05  TXN-TYPE-SW                 PIC X.                               
002000         88  TXN-TYPE-SALE               VALUE "S".                       
002100         88  TXN-TYPE-PURCHASE           VALUE "P".                       
002200     05  TXN-STATUS-SW               PIC X.                               
002300         88  TXN-STATUS-COMPLETED        VALUE "C".                       
002400         88  TXN-STATUS-PENDING          VALUE "P".                       
002500         88  TXN-STATUS-CANCELLED        VALUE "X".                       
002600     05  TXN-DATE                    PIC 9(08).                           
002700     05  TXN-DATE-GROUP REDEFINES TXN-DATE.                               
002800         10  TXN-DATE-CCYY           PIC 9(04).                           
002900         10  TXN-DATE-MM             PIC 9(02).                           
003000         10  TXN-DATE-DD             PIC 9(02).                           
003100     05  TXN-PARTY-ID                PIC 9(08).                           
003200     05  TXN-REF-NO                  PIC X(20).                           
003300     05  TXN-TOTAL                   PIC S9(9)V99.                        
003400     05  TXN-ITEM-CNT                PIC 9(03).                           
003500     05  TXN-NOTES                   PIC X(40).                           
003600     05  FILLER                      PIC X(04).                           
003700                                                                          
