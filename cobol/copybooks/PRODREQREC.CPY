000100*****************************************************************         
000200* PRODREQREC.CPY                                                          
000300* PRODUCT MAINTENANCE REQUEST RECORD LAYOUT  -  PRODREQ FILE              
000400* ONE RECORD PER ADD/UPDATE/STATUS/DELETE/STOCK-ADJUST REQUEST.           
000500* NON-BLANK FIELDS ON A U REQUEST REPLACE THE STORED VALUE;               
000600* BLANK/ZERO FIELDS ARE LEFT ALONE.                                       
000700* USED BY PRODMNT                                                         
000800*****************************************************************         
000900*   DATE       BY    TICKET     DESCRIPTION                               
001000*   --------   ----  ---------  -------------------------------           
001100*   07/02/90   RDW   STK-0050   ORIGINAL LAYOUT (ADD/UPDATE ONLY).        
001200*   03/14/92   RDW   STK-0063   ADDED S/D ACTION CODES.                   
001300*   02/11/94   LCM   STK-0091   ADDED J (STOCK ADJUST) ACTION AND         
001400*                               REQ-STOCK-ADJ.                            
001500*****************************************************************         
001600 01  PRODUCT-REQUEST-RECORD.                                              
001700     05  REQ-ACTION-SW               PIC X.                               
001800         88  REQ-ACTION-ADD              VALUE "A".                       
001900         88  REQ-ACTION-UPDATE            VALUE "U".                      
002000         88  REQ-ACTION-STATUS            VALUE "S".                      
002100         88  REQ-ACTION-DELETE            VALUE "D".                      
002200         88  REQ-ACTION-STOCK-ADJUST      VALUE "J".                      
002300     05  REQ-ACCT-ID                 PIC 9(08).                           
002400     05  REQ-PROD-ID                 PIC 9(08).                           
002500     05  REQ-SKU                     PIC X(12).                           
002600     05  REQ-NAME                    PIC X(30).                           
002700     05  REQ-CATEGORY                PIC X(15).                           
002800     05  REQ-UOM                     PIC X(10).                           
002900     05  REQ-PURCH-PRICE             PIC S9(7)V99.                        
003000     05  REQ-SALE-PRICE              PIC S9(7)V99.                        
003100     05  REQ-STOCK-ADJ               PIC S9(7).                           
003200     05  REQ-ACTIVE-SW               PIC X.                               
003300         88  REQ-SET-ACTIVE               VALUE "Y".                      
003400         88  REQ-SET-INACTIVE             VALUE "N".                      
003500     05  FILLER                      PIC X(90).                           
003600                                                                          
