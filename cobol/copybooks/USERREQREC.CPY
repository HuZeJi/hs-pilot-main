000100*****************************************************************         
000200* USERREQREC.CPY                                                          
000300* ACCOUNT MAINTENANCE REQUEST RECORD LAYOUT  -  USERREQ FILE              
000400* ONE RECORD PER SUB-USER ADD/UPDATE/STATUS/DELETE OR MAIN                
000500* ACCOUNT COMPANY-INFO REQUEST.  REQ-ACCT-ID IS ALWAYS THE                
000600* REQUESTING (MAIN) ACCOUNT; REQ-TARGET-ACCT-ID IS THE SUB-USER           
000700* BEING MAINTAINED (BLANK ON A AND C REQUESTS).                           
000800* USED BY USERMNT                                                         
000900*****************************************************************         
001000*   DATE       BY    TICKET     DESCRIPTION                               
001100*   --------   ----  ---------  -------------------------------           
001200*   08/06/90   RDW   STK-0055   ORIGINAL LAYOUT (ADD/UPDATE ONLY).        
001300*   03/14/92   RDW   STK-0063   ADDED S/D ACTION CODES.                   
001400*   02/11/94   LCM   STK-0091   ADDED C (COMPANY INFO) ACTION.            
001500*****************************************************************         
001600 01  USER-REQUEST-RECORD.                                                 
001700     05  REQ-ACTION-SW               PIC X.                               
001800         88  REQ-ACTION-ADD              VALUE "A".                       
001900         88  REQ-ACTION-UPDATE            VALUE "U".                      
002000         88  REQ-ACTION-STATUS            VALUE "S".                      
002100         88  REQ-ACTION-COMPANY           VALUE "C".                      
002200         88  REQ-ACTION-DELETE            VALUE "D".                      
002300     05  REQ-ACCT-ID                 PIC 9(08).                           
002400     05  REQ-TARGET-ACCT-ID          PIC 9(08).                           
002500     05  REQ-USERNAME                PIC X(20).                           
002600     05  REQ-EMAIL                   PIC X(40).                           
002700     05  REQ-COMPANY-NAME            PIC X(40).                           
002800     05  REQ-COMPANY-NIT             PIC X(12).                           
002900     05  REQ-COMPANY-ADDR            PIC X(40).                           
003000     05  REQ-COMPANY-PHONE           PIC X(15).                           
003100     05  REQ-ACTIVE-SW               PIC X.                               
003200         88  REQ-SET-ACTIVE               VALUE "Y".                      
003300         88  REQ-SET-INACTIVE             VALUE "N".                      
003400     05  FILLER                      PIC X(15).                           
003500                                                                          
