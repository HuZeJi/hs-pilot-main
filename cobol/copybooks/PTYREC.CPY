000100*****************************************************************         
000200* PTYREC.CPY                                                              
000300* PARTY MASTER RECORD LAYOUT  -  SHARED BY CLIMAST (CLIENTS) AND          
000400* PROMAST (PROVIDERS) FILES  (KEY = PTY-ID)                               
000500* USED BY TXNPOST, TXNCANCL, PARTYMNT, RPTSALES                           
000600*****************************************************************         
000700*   DATE       BY    TICKET     DESCRIPTION                               
000800*   --------   ----  ---------  -------------------------------           
000900*   09/03/88   RDW   STK-0015   ORIGINAL LAYOUT, PARTY ID, NAME
001000*                               AND ADDRESS, CLIENTS ONLY.
001100*   04/26/91   RDW   STK-0052   SPLIT NAME INTO PTY-NAME, ADDED           
001200*                               PTY-NIT FOR TAX ID TRACKING.              
001300*   11/19/93   LCM   STK-0088   ADDED PTY-ACTIVE STATUS SWITCH.           
001400*****************************************************************         
001500 01  PARTY-RECORD.                                                        
001600     05  PTY-ID                      PIC 9(08).                           
001700     05  PTY-ACCT-ID                 PIC 9(08).                           
001800     05  PTY-NAME                    PIC X(40).                           
001900     05  PTY-NIT                     PIC X(12).                           
002000     05  PTY-EMAIL                   PIC X(40).                           
002100     05  PTY-PHONE                   PIC X(15).                           
002200     05  PTY-ADDRESS                 PIC X(25).                           
002300     05  PTY-ACTIVE-SW               PIC X.                               
002400         88  PTY-ACTIVE                  VALUE "Y".                       
002500         88  PTY-INACTIVE                VALUE "N".                       
002600     05  FILLER                      PIC X(1).                            
002700                                                                          
