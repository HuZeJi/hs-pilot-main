000100*****************************************************************         
000200* ERRLREC.CPY                                                             
000300* REJECT LISTING PRINT LINE  -  ERRLST FILE (LINE SEQUENTIAL, 132)        
000400* ONE LINE PER REJECTED INPUT RECORD OR MAINTENANCE REQUEST.              
000500* USED BY TXNPOST, TXNCANCL, PRODMNT, PARTYMNT, USERMNT                   
000600*****************************************************************         
000700*   DATE       BY    TICKET     DESCRIPTION                               
000800*   --------   ----  ---------  -------------------------------           
000900*   05/09/90   RDW   STK-0045   ORIGINAL LAYOUT.                          
001000*****************************************************************         
001100 01  ERRL-LINE.                                                           
001200     05  ERRL-UNIT-NAME              PIC X(08).                           
001300     05  FILLER                      PIC X(02).                           
001400     05  ERRL-KEY-ID                 PIC 9(08).                           
001500     05  FILLER                      PIC X(02).                           
001600     05  ERRL-REASON                 PIC X(100).                          
001700     05  FILLER                      PIC X(12).                           
001800                                                                          
