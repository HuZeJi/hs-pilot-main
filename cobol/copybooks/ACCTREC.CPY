000100*****************************************************************         
000200* ACCTREC.CPY                                                             
000300* ACCOUNT (USER) MASTER RECORD LAYOUT  -  ACCTMAST FILE                   
000400* KEY = ACCT-ID.  PARENT ID 0 = MAIN ACCOUNT, NONZERO = SUB-USER.         
000500* USED BY USERMNT, TXNPOST (CREATOR CHECK)                                
000600*****************************************************************         
000700*   DATE       BY    TICKET     DESCRIPTION                               
000800*   --------   ----  ---------  -------------------------------           
000900*   01/09/89   RDW   STK-0019   ORIGINAL LAYOUT, MAIN ACCOUNT AND
001000*                               SUB-USER REGISTRATION.
001100*   06/14/92   RDW   STK-0061   ADDED ACCT-PARENT-ID FOR SUB-USER         
001200*                               SUPPORT (MULTI-SEAT ACCOUNTS).            
001300*   11/19/93   LCM   STK-0088   ADDED ACCT-ACTIVE STATUS SWITCH.          
001400*****************************************************************         
001500 01  ACCOUNT-RECORD.                                                      
001600     05  ACCT-ID                     PIC 9(08).                           
001700     05  ACCT-PARENT-ID              PIC 9(08).                           
001800     05  ACCT-USERNAME               PIC X(20).                           
001900     05  ACCT-EMAIL                  PIC X(40).                           
002000     05  ACCT-COMPANY-NAME           PIC X(40).                           
002100     05  ACCT-COMPANY-NIT            PIC X(12).                           
002200     05  ACCT-COMPANY-ADDR           PIC X(40).                           
002300     05  ACCT-COMPANY-PHONE          PIC X(15).                           
002400     05  ACCT-ACTIVE-SW              PIC X.                               
002500         88  ACCT-ACTIVE                 VALUE "Y".                       
002600         88  ACCT-INACTIVE               VALUE "N".                       
002700     05  FILLER                      PIC X(16).                           
002800                                                                          
