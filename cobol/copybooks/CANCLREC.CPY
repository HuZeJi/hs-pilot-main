000100*****************************************************************         
000200* CANCLREC.CPY                                                            
000300* CANCELLATION REQUEST RECORD LAYOUT  -  CANCLIN FILE                     
000400* ONE RECORD PER TRANSACTION TO BE CANCELLED.                             
000500* USED BY TXNCANCL                                                        
000600*****************************************************************         
000700*   DATE       BY    TICKET     DESCRIPTION                               
000800*   --------   ----  ---------  -------------------------------           
000900*   06/19/90   RDW   STK-0048   ORIGINAL LAYOUT.                          
001000*****************************************************************         
001100 01  CANCEL-REQUEST-RECORD.                                               
001200     05  CNCL-TXN-ID                 PIC 9(08).                           
001300     05  CNCL-ACCT-ID                PIC 9(08).                           
001400     05  FILLER                      PIC X(04).                           
001500                                                                          
