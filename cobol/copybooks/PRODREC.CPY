000100*****************************************************************         
000200* PRODREC.CPY                                                             
000300* PRODUCT MASTER RECORD LAYOUT  -  PRODMAST FILE  (KEY = PROD-ID)         
000400* USED BY TXNPOST, TXNCANCL, PRODMNT, RPTINVEN                            
000500*****************************************************************         
000600*   DATE       BY    TICKET     DESCRIPTION                               
000700*   --------   ----  ---------  -------------------------------           
000800*   07/14/88   RDW   STK-0012   ORIGINAL LAYOUT, PRODUCT ID, NAME,
000900*                               PRICE AND STOCK-ON-HAND.
001000*   02/02/90   RDW   STK-0041   ADDED PROD-CATEGORY AND PROD-UOM.         
001100*   11/19/93   LCM   STK-0088   ADDED PROD-ACTIVE STATUS SWITCH.          
001200*   08/08/99   LCM   STK-0150   Y2K - DATES REMAIN 9(8) YYYYMMDD,         
001300*                               NO CENTURY WINDOW LOGIC NEEDED.           
001400*****************************************************************         
001500 01  PRODUCT-RECORD.                                                      
001600     05  PROD-ID                     PIC 9(08).                           
001700     05  PROD-ACCT-ID                PIC 9(08).                           
001800     05  PROD-SKU                    PIC X(12).                           
001900     05  PROD-NAME                   PIC X(30).                           
002000     05  PROD-CATEGORY               PIC X(15).                           
002100     05  PROD-UOM                    PIC X(10).                           
002200     05  PROD-PURCH-PRICE            PIC S9(7)V99.                        
002300     05  PROD-SALE-PRICE             PIC S9(7)V99.                        
002400     05  PROD-STOCK                  PIC S9(7).                           
002500     05  PROD-ACTIVE-SW              PIC X.                               
002600         88  PROD-ACTIVE                 VALUE "Y".                       
002700         88  PROD-INACTIVE               VALUE "N".                       
002800     05  FILLER                      PIC X(41).                           
002900                                                                          
