000100*****************************************************************         
000200* TXNINREC.CPY                                                            
000300* TRANSACTION POSTING INPUT RECORD LAYOUT  -  TXNIN FILE                  
000400* ONE RECORD PER REQUESTED LINE ITEM; LINES OF THE SAME IN-TXN-ID         
000500* ARE CONTIGUOUS AND IN ASCENDING IN-SEQ ORDER.                           
000600* USED BY TXNPOST                                                         
000700*****************************************************************         
000800*   DATE       BY    TICKET     DESCRIPTION                               
000900*   --------   ----  ---------  -------------------------------           
001000*   05/02/90   RDW   STK-0044   ORIGINAL LAYOUT.                          
001100*   02/11/94   LCM   STK-0091   FLATTENED ONE HEADER+ITEM PER             
001200*                               LINE TO MATCH THE NIGHTLY FEED.           
001300*****************************************************************         
001400 01  TXN-INPUT-RECORD.                                                    
001500     05  IN-TXN-ID                   PIC 9(08).                           
001600     05  IN-ACCT-ID                  PIC 9(08).                           
001700     05  IN-CREATOR-ID               PIC 9(08).                           
001800     05  IN-TYPE-SW                  PIC X.                               
001900         88  IN-TYPE-SALE                VALUE "S".                       
002000         88  IN-TYPE-PURCHASE            VALUE "P".                       
002100     05  IN-DATE                     PIC 9(08).                           
002200     05  IN-PARTY-ID                 PIC 9(08).                           
002300     05  IN-REF-NO                   PIC X(20).                           
002400     05  IN-SEQ                      PIC 9(03).                           
002500     05  IN-PROD-ID                  PIC 9(08).                           
002600     05  IN-QTY                      PIC S9(7).                           
002700     05  IN-UNIT-PRICE               PIC S9(7)V99.                        
002800     05  FILLER                      PIC X(12).                           
002900                                                                          
